000100***************************************************************
000200*    COPYBOOK    CHATMSG                                       *
000300*    ONE PARSED CHAT-TRANSCRIPT MESSAGE.  BUILT BY THE LINE    *
000400*    PARSER IN CHATAN AND MOVED INTO THE MESSAGE TABLE ENTRY   *
000500*    FOR THAT LINE.  ALSO USED AS THE RECORD LAYOUT FOR THE    *
000600*    MESSAGE TABLE ITSELF (SEE CHATTBL).                       *
000700*---------------------------------------------------------------
000800* 04/11/89 D QUINTERO   ORIGINAL LAYOUT FOR CHAT ANALYZER PROJ.
000900* 08/02/91 D QUINTERO   ADDED MSG-MEDIA-FLAG FOR ATTACHMENT-    *
001000*                       PLACEHOLDER LINES.                     *
001100* 02/14/99 E ACKERMAN   Y2K - MSG-DATE EXPANDED FROM PIC 9(06) *
001200*                       TO PIC 9(08) CCYYMMDD, REDEFINES ADDED.*
001300***************************************************************
001400  01  CHAT-MESSAGE-REC.
001500      05  MSG-DATE                        PIC 9(08).
001600      05  MSG-DATE-R  REDEFINES MSG-DATE.
001700          10  MSG-DATE-CCYY               PIC 9(04).
001800          10  MSG-DATE-MM                 PIC 9(02).
001900          10  MSG-DATE-DD                 PIC 9(02).
002000      05  MSG-TIME                        PIC X(08).
002100      05  MSG-AUTHOR                      PIC X(40).
002200      05  MSG-TEXT                        PIC X(400).
002300      05  MSG-MEDIA-FLAG                  PIC X(01).
002400          88  MSG-IS-MEDIA                     VALUE 'Y'.
002500          88  MSG-IS-TEXT                      VALUE 'N'.
002600      05  FILLER                          PIC X(09).
