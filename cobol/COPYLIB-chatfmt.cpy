000100***************************************************************
000200*    COPYBOOK    CHATFMT                                       *
000300*    PRINT-LINE FORMATS FOR THE END-OF-RUN SUMMARY REPORT.     *
000400*    ONE GROUP PER LINE TYPE, EDITED FIELDS ONLY -- COMPANION  *
000500*    COPYBOOK TO CHATMSG THE WAY UNEMFORM WAS THE PRINT-FORMAT *
000600*    TWIN OF UNEMC.  EVERY 01-LEVEL IS 80 BYTES, THE WIDTH OF  *
000700*    PRINT-LINE IN CHATAN'S FD.                                *
000800*---------------------------------------------------------------
000900* 08/02/91 D QUINTERO   ORIGINAL LAYOUT FOR CHAT ANALYZER PROJ.
001000* 06/03/00 R HARTLEY    ADDED EMOJI DETAIL LINE.                *
001100***************************************************************
001200  01  RPT-TITLE-LINE.
001300      05  FILLER                      PIC X(30) VALUE
001400              'WHATSAPP CHAT ANALYSIS SUMMARY'.
001500      05  FILLER                      PIC X(50) VALUE SPACES.
001600*---------------------------------------------------------------
001700  01  RPT-RULE-LINE.
001800      05  FILLER                      PIC X(31) VALUE
001900          '-------------------------------'.
002000      05  FILLER                      PIC X(49) VALUE SPACES.
002100*---------------------------------------------------------------
002200  01  RPT-TOTAL-MSG-LINE.
002300      05  FILLER                      PIC X(27) VALUE
002400              'TOTAL MESSAGES ..........  '.
002500      05  RPT-TOTAL-MESSAGES          PIC ZZZZZZ9.
002600      05  FILLER                      PIC X(46) VALUE SPACES.
002700*---------------------------------------------------------------
002800  01  RPT-TOTAL-WORDS-LINE.
002900      05  FILLER                      PIC X(26) VALUE
003000              'TOTAL WORDS ............. '.
003100      05  RPT-TOTAL-WORDS             PIC ZZZZZZZZ9.
003200      05  FILLER                      PIC X(45) VALUE SPACES.
003300*---------------------------------------------------------------
003400  01  RPT-MEDIA-MSG-LINE.
003500      05  FILLER                      PIC X(27) VALUE
003600              'MEDIA MESSAGES ..........  '.
003700      05  RPT-MEDIA-MESSAGES          PIC ZZZZZZ9.
003800      05  FILLER                      PIC X(46) VALUE SPACES.
003900*---------------------------------------------------------------
004000  01  RPT-MOST-ACTIVE-LINE.
004100      05  FILLER                      PIC X(27) VALUE
004200              'MOST ACTIVE USER ........  '.
004300      05  RPT-MOST-ACTIVE-USER        PIC X(40).
004400      05  FILLER                      PIC X(13) VALUE SPACES.
004500*---------------------------------------------------------------
004600  01  RPT-MOST-ACTIVE-COUNT-LINE.
004700      05  FILLER                      PIC X(28) VALUE
004800              '  MESSAGE COUNT ..........  '.
004900      05  RPT-MOST-ACTIVE-COUNT       PIC ZZZZZZ9.
005000      05  FILLER                      PIC X(45) VALUE SPACES.
005100*---------------------------------------------------------------
005200  01  RPT-AUTHOR-HEADING-LINE.
005300      05  FILLER                      PIC X(61) VALUE
005400          'PER-AUTHOR MESSAGE COUNTS (ONE LINE PER AUTHOR, TABLE ORD'
005500          -'ER):'.
005600      05  FILLER                      PIC X(19) VALUE SPACES.
005700*---------------------------------------------------------------
005800  01  RPT-AUTHOR-DETAIL-LINE.
005900      05  FILLER                      PIC X(02) VALUE SPACES.
006000      05  RPT-AUTHOR-NAME             PIC X(40).
006100      05  FILLER                      PIC X(02) VALUE SPACES.
006200      05  RPT-AUTHOR-COUNT            PIC ZZZZZZ9.
006300      05  FILLER                      PIC X(29) VALUE SPACES.
006400*---------------------------------------------------------------
006500  01  RPT-DAY-HEADING-LINE.
006600      05  FILLER                      PIC X(55) VALUE
006700          'DAILY MESSAGE TIMELINE (ONE LINE PER DAY, TABLE ORDER):'.
006800      05  FILLER                      PIC X(25) VALUE SPACES.
006900*---------------------------------------------------------------
007000  01  RPT-DAY-DETAIL-LINE.
007100      05  FILLER                      PIC X(02) VALUE SPACES.
007200      05  RPT-DAY-DATE                PIC 9(08).
007300      05  FILLER                      PIC X(03) VALUE SPACES.
007400      05  RPT-DAY-COUNT               PIC ZZZZZZ9.
007500      05  FILLER                      PIC X(60) VALUE SPACES.
007600*---------------------------------------------------------------
007700  01  RPT-WORD-HEADING-LINE.
007800      05  FILLER                      PIC X(37) VALUE
007900          'TOP 10 WORDS (RANK, WORD, FREQUENCY):'.
008000      05  FILLER                      PIC X(43) VALUE SPACES.
008100*---------------------------------------------------------------
008200  01  RPT-WORD-DETAIL-LINE.
008300      05  FILLER                      PIC X(02) VALUE SPACES.
008400      05  RPT-WORD-RANK               PIC Z9.
008500      05  FILLER                      PIC X(02) VALUE SPACES.
008600      05  RPT-WORD-TEXT               PIC X(30).
008700      05  FILLER                      PIC X(02) VALUE SPACES.
008800      05  RPT-WORD-FREQ               PIC ZZZZZZ9.
008900      05  FILLER                      PIC X(35) VALUE SPACES.
009000*---------------------------------------------------------------
009100  01  RPT-EMOJI-HEADING-LINE.
009200      05  FILLER                      PIC X(39) VALUE
009300          'TOP 10 EMOJIS (RANK, EMOJI, FREQUENCY):'.
009400      05  FILLER                      PIC X(41) VALUE SPACES.
009500*---------------------------------------------------------------
009600  01  RPT-EMOJI-DETAIL-LINE.
009700      05  FILLER                      PIC X(02) VALUE SPACES.
009800      05  RPT-EMOJI-RANK              PIC Z9.
009900      05  FILLER                      PIC X(02) VALUE SPACES.
010000      05  RPT-EMOJI-CODE              PIC X(08).
010100      05  FILLER                      PIC X(02) VALUE SPACES.
010200      05  RPT-EMOJI-FREQ              PIC ZZZZZZ9.
010300      05  FILLER                      PIC X(57) VALUE SPACES.
010400*---------------------------------------------------------------
010500  01  RPT-BLANK-LINE                  PIC X(80) VALUE SPACES.
