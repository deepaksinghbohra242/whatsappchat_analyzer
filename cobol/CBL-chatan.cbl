000100 IDENTIFICATION DIVISION.                                        CHTAN01
000200 PROGRAM-ID.  CHATAN.                                            CHTAN02
000300 AUTHOR.  D QUINTERO.                                            CHTAN03
000400 INSTALLATION.  COBOL DEVELOPMENT CENTER.                        CHTAN04
000500 DATE-WRITTEN.  04/11/89.                                        CHTAN05
000600 DATE-COMPILED.                                                  CHTAN06
000700 SECURITY.  NON-CONFIDENTIAL.                                    CHTAN07
000800*---------------------------------------------------------------CHTAN08
000900*  CHATAN READS THE EXPORTED WHATSAPP CHAT TRANSCRIPT ONE LINE   CHTAN09
001000*  AT A TIME, BREAKS EACH LINE INTO DATE, TIME, AUTHOR AND       CHTAN10
001100*  MESSAGE TEXT, BUILDS THE PER-AUTHOR AND PER-DAY COUNTS, THEN  CHTAN11
001200*  HANDS THE CONCATENATED NON-MEDIA TEXT TO CHATFRQ FOR THE      CHTAN12
001300*  WORD AND EMOJI FREQUENCY PASS BEFORE PRINTING THE SUMMARY     CHTAN13
001400*  REPORT.  THIS REPLACES THE OLD MANUAL LINE-COUNT-BY-EYE       CHTAN14
001500*  METHOD MARKETING WAS USING ON THE EXPORTED CHAT FILES.        CHTAN15
001600*---------------------------------------------------------------CHTAN16
001700*                     C H A N G E   L O G                       CHTAN17
001800*---------------------------------------------------------------CHTAN18
001900* 04/11/89 D QUINTERO   ORIGINAL VERSION.  REQUEST OMP-1140.     CHTAN19
002000* 09/02/89 D QUINTERO   ADDED MOST-ACTIVE-USER LINE TO REPORT -  CHTAN20
002100*                       MARKETING WANTED IT ON THE FIRST PAGE.   CHTAN21
002200* 03/18/90 J FEENEY     FIXED DASH-SCAN LOOP RUNNING PAST END    CHTAN22
002300*                       OF LINE-TEXT WHEN NO DASH PRESENT.       CHTAN23
002400* 08/02/91 D QUINTERO   ADDED MSG-MEDIA-FLAG CLASSIFICATION AND  CHTAN24
002500*                       CONCATENATED-TEXT BUILD FOR NEW CHATFRQ  CHTAN25
002600*                       SUBPROGRAM.  REQUEST OMP-1288.           CHTAN26
002700* 11/14/93 J FEENEY     WIDENED MSG-AUTHOR FROM 24 TO 40 BYTES - CHTAN27
002800*                       GROUP-CHAT EXPORTS TRUNCATING NAMES.     CHTAN28
002810* 03/04/96 R HARTLEY    ADDED PER-DAY MESSAGE COUNT TO THE        CHTC010
002820*                       SUMMARY REPORT - OPS WANTED IT TO SPOT    CHTC011
002830*                       USAGE SPIKES AROUND HOLIDAY CAMPAIGNS.    CHTC012
002840*                       REQUEST OMP-1349.                         CHTC013
002900* 06/03/00 R HARTLEY    Y2K - DATE PARSE NOW HANDLES BOTH 2- AND CHTAN29
003000*                       4-DIGIT YEAR TOKENS.  RUN-DATE FALLBACK  CHTAN30
003100*                       WINDOWED (00-49 = 20XX, 50-99 = 19XX).   CHTAN31
003200*                       REQUEST OMP-1401.                        CHTAN32
003300* 06/03/00 R HARTLEY    ADDED TOP-10 EMOJI SECTION TO REPORT.    CHTAN33
003310* 11/21/03 J FEENEY     CONFIRMED THE SIX MEDIA-OMITTED           CHTC014
003320*                       LITERALS AGAINST THE CURRENT WHATSAPP     CHTC015
003330*                       EXPORT FORMAT - NO CHANGE NEEDED, LOGGED  CHTC016
003340*                       HERE FOR THE NEXT PERSON WHO ASKS.        CHTC017
003400* 02/09/07 T OKONKWO    ZERO-MESSAGE TRANSCRIPTS NOW ABORT THE   CHTAN34
003500*                       RUN INSTEAD OF PRINTING A BLANK REPORT.  CHTAN35
003600*                       REQUEST OMP-1622.                        CHTAN36
003601* 03/22/11 M PELLETIER   MESSAGE LINES NOW REQUIRE A REAL DATE/   CHTB001
003602*                       TIME BEFORE THE DASH - A DASH AND COLON   CHTB002
003603*                       ALONE NO LONGER QUALIFY.  REQUEST OMP-    CHTB003
003604*                       1877.                                     CHTB004
003605* 03/22/11 M PELLETIER   ABORT PATH NOW GOES DIRECTLY TO CLOSE-   CHTB005
003606*                       FILES THE WAY UNEMQUE'S END-PROGRAM DOES, CHTB006
003607*                       INSTEAD OF FALLING BACK THROUGH MAINLINE. CHTB007
003620* 09/14/13 M PELLETIER   TIME-TOKEN CHECK WAS REJECTING ANY       CHTC018
003630*                       24-HOUR EXPORT WITH AN HOUR OF 13-23 -    CHTC019
003640*                       THOSE LINES WERE BEING SILENTLY DROPPED   CHTC020
003650*                       INSTEAD OF COUNTED.  HOUR RANGE WIDENED   CHTC021
003660*                       TO 00-23.  REQUEST OMP-1901.              CHTC022
003665* 02/03/14 M PELLETIER   REVERTED THE 09/14/13 HOUR-RANGE         CHTF003
003670*                       CHECK - GRAMMAR VALIDATION HERE IS        CHTF004
003675*                       SHAPE-ONLY, LIKE THE DATE TOKENS ABOVE    CHTF005
003680*                       IT.  A GARBLED HOUR NOW STILL PASSES      CHTF006
003685*                       GRAMMAR AND FALLS THROUGH TO THE SAME     CHTF007
003690*                       PARSE/FALLBACK PATH AS ANY OTHER          CHTF008
003695*                       MESSAGE LINE.  REQUEST OMP-1936.          CHTF009
003700*---------------------------------------------------------------CHTAN37
003800 ENVIRONMENT DIVISION.                                           CHTAN38
003900 CONFIGURATION SECTION.                                          CHTAN39
004000 SOURCE-COMPUTER.  IBM-3081.                                     CHTAN40
004100 OBJECT-COMPUTER.  IBM-3081.                                     CHTAN41
004200 SPECIAL-NAMES.                                                  CHTAN42
004300     C01 IS TOP-OF-FORM.                                         CHTAN43
004400 INPUT-OUTPUT SECTION.                                           CHTAN44
004500 FILE-CONTROL.                                                   CHTAN45
004600     SELECT CHAT-TRANSCRIPT-FILE ASSIGN TO CHATIN                CHTAN46
004700         ORGANIZATION IS SEQUENTIAL                              CHTAN47
004800         FILE STATUS IS CHAT-FILE-STATUS.                        CHTAN48
004900     SELECT SUMMARY-REPORT-FILE ASSIGN TO CHATRPT                CHTAN49
005000         ORGANIZATION IS SEQUENTIAL                              CHTAN50
005100         FILE STATUS IS PRINT-FILE-STATUS.                       CHTAN51
005200 DATA DIVISION.                                                  CHTAN52
005300 FILE SECTION.                                                   CHTAN53
005310*---------------------------------------------------------------  CHTD023
005320*    CHATIN - ONE EXPORTED WHATSAPP TRANSCRIPT LINE PER RECORD.   CHTD024
005330*    NO FIXED COLUMN LAYOUT ON THE INPUT SIDE - THE WHOLE LINE    CHTD025
005340*    IS PARSED BY THE 2100 SERIES BELOW.                          CHTD026
005350*---------------------------------------------------------------  CHTD027
005400 FD  CHAT-TRANSCRIPT-FILE                                        CHTAN54
005500     RECORDING MODE IS F.                                        CHTAN55
005600 01  CHAT-LINE-REC.                                               CHTAN56
005700     05  LINE-TEXT                       PIC X(500).             CHTAN57
005750*---------------------------------------------------------------  CHTD028
005760*    CHATRPT - THE PRINTED SUMMARY REPORT (SEE COPYLIB-CHATFMT    CHTD029
005770*    FOR THE DETAIL AND HEADING LINE LAYOUTS PRINTED HERE).       CHTD030
005780*---------------------------------------------------------------  CHTD031
005800 FD  SUMMARY-REPORT-FILE                                          CHTAN58
005900     RECORDING MODE IS F.                                        CHTAN59
006000 01  PRINT-RECORD.                                               CHTAN60
006100     05  PRINT-LINE                      PIC X(80).              CHTAN61
006200 WORKING-STORAGE SECTION.                                        CHTAN62
006300*---------------------------------------------------------------CHTAN63
006400*    W00-  SWITCHES, FILE STATUS AND MISCELLANEOUS COUNTERS      CHTAN64
006500*---------------------------------------------------------------CHTAN65
006600 01  W00-FILE-STATUS-AREA.                                       CHTAN66
006700     05  CHAT-FILE-STATUS                PIC X(02).              CHTAN67
006800         88  CHAT-FILE-OK                     VALUE '00'.        CHTAN68
006900         88  CHAT-FILE-EOF                    VALUE '10'.        CHTAN69
007000     05  PRINT-FILE-STATUS               PIC X(02).              CHTAN70
007100         88  PRINT-FILE-OK                    VALUE '00'.        CHTAN71
007150     05  FILLER                          PIC X(04).              CHTAN71A
007200 01  W00-SWITCHES.                                                CHTAN72
007300     05  W00-NO-MESSAGES-SW              PIC X(01) VALUE 'N'.    CHTAN73
007400         88  W00-NO-MESSAGES-FOUND            VALUE 'Y'.         CHTAN74
007500     05  W00-LINE-VALID-SW               PIC X(01) VALUE 'N'.    CHTAN75
007600         88  W00-LINE-IS-VALID                VALUE 'Y'.         CHTAN76
007700     05  W00-DATE-VALID-SW               PIC X(01) VALUE 'N'.    CHTAN77
007800         88  W00-DATE-PARSED-OK               VALUE 'Y'.         CHTAN78
007900     05  W00-INSIDE-TOKEN-SW             PIC X(01) VALUE 'N'.    CHTAN79
008000         88  W00-INSIDE-TOKEN                 VALUE 'Y'.         CHTAN80
008100         88  W00-OUTSIDE-TOKEN                VALUE 'N'.         CHTAN81
008101     05  W00-DATETIME-GRAMMAR-SW      PIC X(01) VALUE 'N'.        CHTB008
008102         88  W00-DATETIME-GRAMMAR-OK       VALUE 'Y'.             CHTB009
008103     05  W00-DATE-TOKENS-SW           PIC X(01) VALUE 'N'.        CHTB010
008104         88  W00-DATE-TOKENS-OK            VALUE 'Y'.             CHTB011
008105     05  W00-TIME-TOKENS-SW           PIC X(01) VALUE 'N'.        CHTB012
008106         88  W00-TIME-TOKENS-OK            VALUE 'Y'.             CHTB013
008150     05  FILLER                          PIC X(04).              CHTB098
008200 77  CHAT-MSG-TABLE-SIZE                 PIC S9(05) COMP         CHTAN82
008300                                         VALUE 0.                CHTAN83
008400 77  CHAT-MSG-TABLE-INDEX                PIC S9(05) COMP         CHTAN84
008500                                         VALUE 0.                CHTAN85
008600*---------------------------------------------------------------CHTAN86
008700*    W01-  IN-MEMORY MESSAGE TABLE (ONE ENTRY PER PARSED LINE)   CHTAN87
008800*---------------------------------------------------------------CHTAN88
008900 01  CHAT-MESSAGE-TABLE.                                          CHTAN89
009000     05  TBL-CHAT-MESSAGE                                        CHTAN90
009100             OCCURS 0 TO 20000 TIMES                             CHTAN91
009200             DEPENDING ON CHAT-MSG-TABLE-SIZE                    CHTAN92
009300             INDEXED BY MSG-IDX.                                 CHTAN93
009400         10  TBL-MSG-DATE                PIC 9(08).              CHTAN94
009500         10  TBL-MSG-DATE-R  REDEFINES TBL-MSG-DATE.             CHTAN95
009600             15  TBL-MSG-DATE-CCYY       PIC 9(04).              CHTAN96
009700             15  TBL-MSG-DATE-MM         PIC 9(02).              CHTAN97
009800             15  TBL-MSG-DATE-DD         PIC 9(02).              CHTAN98
009900         10  TBL-MSG-TIME                PIC X(08).              CHTAN99
010000         10  TBL-MSG-AUTHOR              PIC X(40).              CHTA100
010100         10  TBL-MSG-TEXT                PIC X(400).             CHTA101
010200         10  TBL-MSG-MEDIA-FLAG          PIC X(01).              CHTA102
010300             88  TBL-MSG-IS-MEDIA             VALUE 'Y'.         CHTA103
010400         10  FILLER                      PIC X(09).              CHTA104
010500*---------------------------------------------------------------CHTA105
010600*    W02-  ONE PARSED-MESSAGE WORK RECORD (COPYBOOK CHATMSG)     CHTA106
010700*---------------------------------------------------------------CHTA107
010800     COPY CHATMSG.                                               CHTA108
010900*---------------------------------------------------------------CHTA109
011000*    W03-  LINE-PARSE WORK FIELDS                                CHTA110
011100*---------------------------------------------------------------CHTA111
011200 01  W03-PARSE-WORK-FIELDS.                                      CHTA112
011300     05  W03-DASH-POS                    PIC S9(05) COMP         CHTA113
011400                                         VALUE 0.                CHTA114
011500     05  W03-COLON-POS                   PIC S9(05) COMP         CHTA115
011600                                         VALUE 0.                CHTA116
011700     05  W03-SCAN-POS                    PIC S9(05) COMP         CHTA117
011800                                         VALUE 0.                CHTA118
011900     05  W03-COMMA-POS                   PIC S9(05) COMP         CHTA119
012000                                         VALUE 0.                CHTA120
012100     05  W03-DATETIME-PART               PIC X(30).              CHTA121
012200     05  W03-DATE-PART                   PIC X(12).              CHTA122
012300     05  W03-TIME-PART                   PIC X(10).              CHTA123
012400     05  W03-AUTHOR-RAW                  PIC X(400).             CHTA124
012500     05  W03-TEXT-RAW                    PIC X(400).             CHTA125
012600     05  W03-AUTHOR-LEN                  PIC S9(05) COMP         CHTA126
012700                                         VALUE 0.                CHTA127
012800     05  W03-TEXT-LEN                    PIC S9(05) COMP         CHTA128
012900                                         VALUE 0.                CHTA129
013000     05  W03-MEDIA-HIT-CNT               PIC S9(05) COMP         CHTA130
013100                                         VALUE 0.                CHTA131
013200     05  W03-TRIM-SOURCE                 PIC X(400).             CHTA132
013300     05  W03-TRIM-RESULT                 PIC X(400).             CHTA133
013400     05  W03-D1                          PIC 9(04).              CHTA134
013500     05  W03-D2                          PIC 9(04).              CHTA135
013600     05  W03-D3                          PIC 9(04).              CHTA136
013700     05  W03-L1                          PIC S9(02) COMP.        CHTA137
013800     05  W03-L2                          PIC S9(02) COMP.        CHTA138
013900     05  W03-L3                          PIC S9(02) COMP.        CHTA139
014000     05  W03-MM                          PIC 9(02).              CHTA140
014100     05  W03-DD                          PIC 9(02).              CHTA141
014200     05  W03-CCYY                        PIC 9(04).              CHTA142
014210     05  W03-TIME-HH                     PIC 9(02).               CHTB014
014220     05  W03-TIME-MM                     PIC 9(02).               CHTB015
014250     05  FILLER                          PIC X(04).              CHTA142A
014300*---------------------------------------------------------------CHTA143
014400*    W04-  RUN-DATE FALLBACK (USED WHEN A LINE'S DATE WON'T      CHTA144
014500*    PARSE UNDER ANY OF THE SUPPORTED FORMATS)                   CHTA145
014600*---------------------------------------------------------------CHTA146
014700 01  W04-RUN-DATE.                                               CHTA147
014800     05  W04-RUN-DATE-6                  PIC 9(06).              CHTA148
014900     05  W04-RUN-DATE-6-R  REDEFINES W04-RUN-DATE-6.             CHTA149
015000         10  W04-RUN-YY                  PIC 9(02).              CHTA150
015100         10  W04-RUN-MM                  PIC 9(02).              CHTA151
015200         10  W04-RUN-DD                  PIC 9(02).              CHTA152
015300     05  W04-RUN-CCYY                    PIC 9(04).              CHTA153
015350     05  FILLER                          PIC X(04).              CHTA153A
015400*---------------------------------------------------------------CHTA154
015500*    W05-  PER-AUTHOR / PER-DAY ACCUMULATION TABLES (CHATAGG)    CHTA155
015600*---------------------------------------------------------------CHTA156
015700     COPY CHATAGG.                                               CHTA157
015800*---------------------------------------------------------------CHTA158
015900*    W06-  CALL-SHARED AREA PASSED TO CHATFRQ (CHATTBL)          CHTA159
016000*---------------------------------------------------------------CHTA160
016100     COPY CHATTBL.                                               CHTA161
016200*---------------------------------------------------------------CHTA162
016300*    W07-  ACCUMULATOR / SELECTION WORK FIELDS                   CHTA163
016400*---------------------------------------------------------------CHTA164
016500 01  W07-ACCUM-FIELDS.                                           CHTA165
016600     05  W07-WORD-TOKEN-COUNT            PIC S9(09) COMP         CHTA166
016700                                         VALUE 0.                CHTA167
016800     05  W07-MAX-AUTH-COUNT              PIC S9(07) COMP         CHTA168
016900                                         VALUE 0.                CHTA169
017000     05  W07-SCAN-CHAR                   PIC X(01).              CHTA170
017100     05  W07-SCAN-INDEX                  PIC S9(05) COMP         CHTA171
017200                                         VALUE 0.                CHTA172
017300     05  W07-TRIM-LEN                    PIC S9(05) COMP         CHTA173
017400                                         VALUE 0.                CHTA174
017500     05  TOPW-IDX                        PIC S9(02) COMP         CHTA175
017600                                         VALUE 0.                CHTA176
017700     05  TOPE-IDX                        PIC S9(02) COMP         CHTA177
017800                                         VALUE 0.                CHTA178
017850     05  FILLER                          PIC X(04).              CHTA178A
017900*---------------------------------------------------------------CHTA179
018000*    W08-  ANALYSIS SUMMARY RESULT (ANALYSIS-SUMMARY-REC)        CHTA180
018100*---------------------------------------------------------------CHTA181
018200 01  SUM-ANALYSIS-RESULT.                                        CHTA182
018300     05  SUM-TOTAL-MESSAGES              PIC 9(07).              CHTA183
018400     05  SUM-TOTAL-WORDS                 PIC 9(09).              CHTA184
018500     05  SUM-MEDIA-MESSAGES              PIC 9(07).              CHTA185
018600     05  SUM-MOST-ACTIVE-USER            PIC X(40).              CHTA186
018700     05  SUM-MOST-ACTIVE-COUNT           PIC 9(07).              CHTA187
018800     05  FILLER                          PIC X(10).              CHTA188
018900*---------------------------------------------------------------CHTA189
019000*    W09-  REPORT PRINT-LINE LAYOUTS (CHATFMT)                   CHTA190
019100*---------------------------------------------------------------CHTA191
019900     COPY CHATFMT.                                               CHTA199
020000 PROCEDURE DIVISION.                                             CHTA200
020050*---------------------------------------------------------------  CHTD018
020060*    MAINLINE - OPEN, PRIME THE READ, PROCESS EVERY LINE, ABORT   CHTD019
020070*    IF NOTHING PARSED AS A MESSAGE, OTHERWISE ROLL UP THE        CHTD020
020080*    STATISTICS AND PRINT THE SUMMARY REPORT.                     CHTD021
020090*---------------------------------------------------------------  CHTD022
020100 0000-MAIN-PARAGRAPH.                                            CHTA201
020200     PERFORM 1000-OPEN-FILES.                                    CHTA202
020300     PERFORM 1050-GET-RUN-DATE.                                  CHTA203
020400     PERFORM 8000-READ-CHAT-FILE.                                CHTA204
020500     PERFORM 2000-PROCESS-CHAT-LINE                              CHTA205
020600         UNTIL CHAT-FILE-EOF.                                    CHTA206
020700     PERFORM 1900-CHECK-MESSAGES-PRESENT.                        CHTA207
020800     IF W00-NO-MESSAGES-FOUND                                    CHTA208
020900         PERFORM 9800-ABORT-NO-MESSAGES                          CHTA209
021000     ELSE                                                        CHTA210
021100         PERFORM 3000-ACCUMULATE-STATISTICS                      CHTA211
021200         PERFORM 3400-FIND-MOST-ACTIVE-AUTHOR                    CHTA212
021300         PERFORM 4000-BUILD-CONCATENATED-TEXT                    CHTA213
021400         CALL 'CHATFRQ' USING CHAT-TEXT-AREA                     CHTA214
021500                              WORD-TABLE-SIZE                    CHTA215
021600                              WORD-COUNT-TABLE                   CHTA216
021700                              EMOJI-TABLE-SIZE                   CHTA217
021800                              EMOJI-COUNT-TABLE                  CHTA218
021900                              SUM-TOP-WORDS-TABLE                CHTA219
022000                              SUM-TOP-EMOJIS-TABLE                CHTA220
022100         END-CALL                                                CHTA221
022200         PERFORM 5000-WRITE-SUMMARY-REPORT                       CHTA222
022300     END-IF.                                                     CHTA223
022400     PERFORM 6000-CLOSE-FILES.                                   CHTA224
022600*---------------------------------------------------------------CHTA226
022700 1000-OPEN-FILES.                                                CHTA227
022800     OPEN INPUT  CHAT-TRANSCRIPT-FILE.                           CHTA228
022900     OPEN OUTPUT SUMMARY-REPORT-FILE.                            CHTA229
023000*---------------------------------------------------------------CHTA230
023100*    RUN-DATE, WINDOWED THE SAME WAY R HARTLEY WINDOWED THE      CHTA231
023200*    2-DIGIT MESSAGE-LINE YEARS FOR Y2K (SEE 2520).              CHTA232
023300*---------------------------------------------------------------CHTA233
023400 1050-GET-RUN-DATE.                                              CHTA234
023500     ACCEPT W04-RUN-DATE-6 FROM DATE.                            CHTA235
023600     IF W04-RUN-YY < 50                                          CHTA236
023700         COMPUTE W04-RUN-CCYY = 2000 + W04-RUN-YY                CHTA237
023800     ELSE                                                        CHTA238
023900         COMPUTE W04-RUN-CCYY = 1900 + W04-RUN-YY                CHTA239
024000     END-IF.                                                     CHTA240
024100*---------------------------------------------------------------CHTA241
024200 1900-CHECK-MESSAGES-PRESENT.                                    CHTA242
024300     IF CHAT-MSG-TABLE-SIZE = 0                                  CHTA243
024400         SET W00-NO-MESSAGES-FOUND TO TRUE                       CHTA244
024500     END-IF.                                                     CHTA245
024600*---------------------------------------------------------------CHTA246
024700 2000-PROCESS-CHAT-LINE.                                         CHTA247
024800     PERFORM 2100-PARSE-CHAT-LINE.                               CHTA248
024900     PERFORM 8000-READ-CHAT-FILE.                                CHTA249
025000*---------------------------------------------------------------CHTA250
025100*    A VALID LINE HAS A ' - ' SEPARATOR FOLLOWED SOMEWHERE        CHTB016
025150*    AFTER IT BY A ':' SEPARATOR, AND THE TEXT BEFORE THE DASH    CHTB017
025200*    MUST ITSELF LOOK LIKE A DATE/TIME PAIR (SEE 2350) - A DASH   CHTB018
025300*    AND COLON ALONE DO NOT MAKE A LINE A MESSAGE.  ANYTHING      CHTB019
025350*    ELSE (BLANK LINES, SYSTEM NOTICES) IS DROPPED - NOT AN ERROR.CHTB020
025400*---------------------------------------------------------------CHTA254
025500 2100-PARSE-CHAT-LINE.                                           CHTA255
025600     MOVE 'N' TO W00-LINE-VALID-SW.                              CHTA256
025700     IF LINE-TEXT NOT = SPACES                                   CHTA257
025800         PERFORM 2200-FIND-DASH-SEPARATOR                        CHTA258
025900         IF W03-DASH-POS > 0                                     CHTA259
026000             PERFORM 2300-FIND-COLON-SEPARATOR                   CHTA260
026100             IF W03-COLON-POS > 0                                CHTA261
026200                 PERFORM 2400-SPLIT-DATE-TIME-PART                CHTA262
026210                 PERFORM 2350-VALIDATE-DATETIME-GRAMMAR           CHTB021
026220                 IF W00-DATETIME-GRAMMAR-OK                       CHTB022
026300                     PERFORM 2500-PARSE-MESSAGE-DATE              CHTA263
026400                     PERFORM 2600-CLASSIFY-MEDIA                  CHTA264
026500                     MOVE 'Y' TO W00-LINE-VALID-SW                CHTA265
026550                 END-IF                                           CHTB023
026600             END-IF                                              CHTA266
026700         END-IF                                                  CHTA267
026800     END-IF.                                                     CHTA268
026900     IF W00-LINE-IS-VALID                                        CHTA269
027000         PERFORM 2700-ADD-MESSAGE-TO-TABLE                        CHTA270
027100     END-IF.                                                     CHTA271
027200*---------------------------------------------------------------CHTA272
027300 2200-FIND-DASH-SEPARATOR.                                       CHTA273
027400     MOVE 0 TO W03-DASH-POS.                                     CHTA274
027500     MOVE 1 TO W03-SCAN-POS.                                     CHTA275
027600     PERFORM 2210-SCAN-FOR-DASH                                  CHTA276
027700         UNTIL W03-SCAN-POS > 498                                CHTA277
027800            OR W03-DASH-POS > 0.                                 CHTA278
027850*    LINEAR SCAN, ONE BYTE AT A TIME - NO PATTERN MATCH ON THIS   CHTD001
027860*    COMPILER.                                                   CHTD001A
027900 2210-SCAN-FOR-DASH.                                             CHTA279
028000     IF LINE-TEXT (W03-SCAN-POS:3) = ' - '                       CHTA280
028100         MOVE W03-SCAN-POS TO W03-DASH-POS                        CHTA281
028200     ELSE                                                        CHTA282
028300         ADD 1 TO W03-SCAN-POS                                   CHTA283
028400     END-IF.                                                     CHTA284
028500*---------------------------------------------------------------CHTA285
028600 2300-FIND-COLON-SEPARATOR.                                      CHTA286
028700     MOVE 0 TO W03-COLON-POS.                                    CHTA287
028800     COMPUTE W03-SCAN-POS = W03-DASH-POS + 3.                    CHTA288
028900     PERFORM 2310-SCAN-FOR-COLON                                 CHTA289
029000         UNTIL W03-SCAN-POS > 500                                CHTA290
029100            OR W03-COLON-POS > 0.                                CHTA291
029150*    SAME LINEAR-SCAN IDIOM AS 2210, LOOKING FOR THE COLON        CHTD002
029160*    INSTEAD OF THE DASH.                                         CHTD002A
029200 2310-SCAN-FOR-COLON.                                            CHTA292
029300     IF LINE-TEXT (W03-SCAN-POS:1) = ':'                         CHTA293
029400         MOVE W03-SCAN-POS TO W03-COLON-POS                       CHTA294
029500     ELSE                                                        CHTA295
029600         ADD 1 TO W03-SCAN-POS                                   CHTA296
029700     END-IF.                                                     CHTA297
029800*---------------------------------------------------------------CHTA298
029900 2400-SPLIT-DATE-TIME-PART.                                      CHTA299
030000     COMPUTE W03-AUTHOR-LEN = W03-COLON-POS - (W03-DASH-POS + 3).CHTA300
030100     IF W03-AUTHOR-LEN > 0                                       CHTA301
030200         MOVE LINE-TEXT (W03-DASH-POS + 3 : W03-AUTHOR-LEN)       CHTA302
030300             TO W03-AUTHOR-RAW                                   CHTA303
030400     ELSE                                                        CHTA304
030500         MOVE SPACES TO W03-AUTHOR-RAW                           CHTA305
030600     END-IF.                                                     CHTA306
030700     COMPUTE W03-TEXT-LEN = 500 - W03-COLON-POS.                 CHTA307
030800     IF W03-TEXT-LEN > 0                                         CHTA308
030900         MOVE LINE-TEXT (W03-COLON-POS + 1 : W03-TEXT-LEN)        CHTA309
031000             TO W03-TEXT-RAW                                     CHTA310
031100     ELSE                                                        CHTA311
031200         MOVE SPACES TO W03-TEXT-RAW                             CHTA312
031300     END-IF.                                                     CHTA313
031400     COMPUTE W03-SCAN-POS = W03-DASH-POS - 1.                    CHTA314
031500     IF W03-SCAN-POS > 0                                         CHTA315
031600         MOVE LINE-TEXT (1 : W03-SCAN-POS) TO W03-DATETIME-PART   CHTA316
031700     ELSE                                                        CHTA317
031800         MOVE SPACES TO W03-DATETIME-PART                        CHTA318
031900     END-IF.                                                     CHTA319
032000     MOVE W03-AUTHOR-RAW TO W03-TRIM-SOURCE.                     CHTA320
032100     PERFORM 2460-TRIM-LEADING-BLANKS.                           CHTA321
032200     MOVE W03-TRIM-RESULT (1:40) TO MSG-AUTHOR.                  CHTA322
032300     MOVE W03-TEXT-RAW TO W03-TRIM-SOURCE.                       CHTA323
032400     PERFORM 2460-TRIM-LEADING-BLANKS.                           CHTA324
032500     MOVE W03-TRIM-RESULT (1:400) TO MSG-TEXT.                   CHTA325
032600*---------------------------------------------------------------CHTA326
032700*    LEADING-BLANK TRIM, SHARED BY THE AUTHOR-NAME, MESSAGE-     CHTA327
032800*    TEXT AND DATE/TIME-PART SPLITS ABOVE AND BELOW.             CHTA328
032900*---------------------------------------------------------------CHTA329
033000 2460-TRIM-LEADING-BLANKS.                                       CHTA330
033100     MOVE 1 TO W03-SCAN-POS.                                     CHTA331
033200     PERFORM 2461-SKIP-LEADING-BLANK                             CHTA332
033300         UNTIL W03-SCAN-POS > 400                                CHTA333
033400            OR W03-TRIM-SOURCE (W03-SCAN-POS:1) NOT = SPACE.     CHTA334
033500     IF W03-SCAN-POS > 400                                       CHTA335
033600         MOVE SPACES TO W03-TRIM-RESULT                          CHTA336
033700     ELSE                                                        CHTA337
033800         MOVE SPACES TO W03-TRIM-RESULT                          CHTA338
033900         MOVE W03-TRIM-SOURCE (W03-SCAN-POS:) TO W03-TRIM-RESULT CHTA339
034000     END-IF.                                                     CHTA340
034050*    HELPER FOR 2460 - ADVANCES PAST ONE LEADING BLANK PER CALL.  CHTD003
034100 2461-SKIP-LEADING-BLANK.                                        CHTA341
034200     ADD 1 TO W03-SCAN-POS.                                      CHTA342
034201*---------------------------------------------------------------  CHTB024
034202*    2350 SERIES - CONFIRM THE TEXT BEFORE THE DASH IS ACTUALLY A CHTB025
034203*    DATE/TIME PAIR BEFORE THE LINE IS TREATED AS A MESSAGE AT    CHTB026
034204*    ALL.  A DASH-COLON LINE WHOSE FRONT PART IS NOT DATE-SHAPED  CHTB027
034205*    (E.G. A SYSTEM NOTICE WITH A DASH AND A URL) IS DROPPED      CHTB028
034206*    HERE, BEFORE 2500 EVER GETS A CHANCE TO DEFAULT ITS DATE TO  CHTB029
034207*    THE RUN DATE.  REQUEST OMP-1877.                             CHTB030
034208*---------------------------------------------------------------  CHTB031
034210 2350-VALIDATE-DATETIME-GRAMMAR.                                  CHTB032
034211     MOVE 'N' TO W00-DATETIME-GRAMMAR-SW.                         CHTB033
034212     MOVE W03-DATETIME-PART TO W03-TRIM-SOURCE.                   CHTB034
034213     PERFORM 2460-TRIM-LEADING-BLANKS.                            CHTB035
034214     MOVE SPACES TO W03-DATETIME-PART.                            CHTB036
034215     MOVE W03-TRIM-RESULT (1:30) TO W03-DATETIME-PART.            CHTB037
034216     PERFORM 2505-SPLIT-DATE-AND-TIME.                            CHTB038
034217     MOVE 0 TO W03-D1 W03-D2 W03-D3.                              CHTB039
034218     MOVE 0 TO W03-L1 W03-L2 W03-L3.                              CHTB040
034219     UNSTRING W03-DATE-PART DELIMITED BY '/'                      CHTB041
034220         INTO W03-D1 COUNT IN W03-L1                              CHTB042
034221                W03-D2 COUNT IN W03-L2                            CHTB043
034222                W03-D3 COUNT IN W03-L3.                           CHTB044
034223     PERFORM 2360-VALIDATE-DATE-TOKENS.                           CHTB045
034224     IF W00-DATE-TOKENS-OK                                        CHTB046
034225         PERFORM 2370-VALIDATE-TIME-TOKENS                        CHTB047
034226         IF W00-TIME-TOKENS-OK                                    CHTB048
034227             MOVE 'Y' TO W00-DATETIME-GRAMMAR-SW                  CHTB049
034228         END-IF                                                   CHTB050
034229     END-IF.                                                      CHTB051
034230*---------------------------------------------------------------  CHTB052
034231*    DATE-PART MUST BE 2 OR 3 SLASH-SEPARATED NUMERIC TOKENS -    CHTB053
034232*    UNSTRING WILL HAPPILY MOVE NON-DIGIT BYTES INTO A NUMERIC    CHTB054
034233*    FIELD, SO EACH TOKEN IS ALSO TESTED NUMERIC HERE.            CHTB055
034234*---------------------------------------------------------------  CHTB056
034235 2360-VALIDATE-DATE-TOKENS.                                       CHTB057
034236     MOVE 'N' TO W00-DATE-TOKENS-SW.                              CHTB058
034237     IF W03-L1 >= 1 AND W03-L1 <= 2                               CHTB059
034238        AND W03-L2 >= 1 AND W03-L2 <= 2                           CHTB060
034239        AND (W03-L3 = 2 OR W03-L3 = 4)                            CHTB061
034240        AND W03-D1 NUMERIC AND W03-D2 NUMERIC                     CHTB062
034241        AND W03-D3 NUMERIC                                        CHTB063
034242         MOVE 'Y' TO W00-DATE-TOKENS-SW                           CHTB064
034243     END-IF.                                                      CHTB065
034244*---------------------------------------------------------------  CHTB066
034245*    TIME-PART MUST BE H(H):MM, OPTIONALLY FOLLOWED BY AM/PM -    CHTB067
034246*    THE AM/PM MARKER ITSELF IS NOT VALIDATED, ONLY THAT THE      CHTB068
034247*    DIGITS ON EACH SIDE OF THE COLON ARE PRESENT.  THIS IS A     CHTC001
034248*    SHAPE CHECK ONLY - AN HOUR VALUE IS NOT RANGE-TESTED HERE,   CHTC002
034249*    THE SAME AS THE DATE-PART TOKENS ABOVE ARE NOT RANGE-        CHTC003
034250*    TESTED - A GRAMMAR-SHAPE MATCH IS NEVER REJECTED FOR A       CHTF001
034251*    SEMANTICALLY BAD VALUE.  REQUEST OMP-1901/OMP-1936.          CHTF002
034252*---------------------------------------------------------------  CHTC005
034253 2370-VALIDATE-TIME-TOKENS.                                       CHTB071
034254     MOVE 'N' TO W00-TIME-TOKENS-SW.                              CHTB072
034255     MOVE 0 TO W03-COLON-POS.                                     CHTB073
034256     MOVE 1 TO W03-SCAN-POS.                                      CHTB074
034257     PERFORM 2372-SCAN-TIME-COLON                                 CHTB075
034258         UNTIL W03-SCAN-POS > 10                                  CHTB076
034259            OR W03-COLON-POS > 0.                                 CHTB077
034260     IF W03-COLON-POS >= 2 AND W03-COLON-POS <= 3                 CHTB078
034261         MOVE 0 TO W03-TIME-HH                                    CHTB079
034262         MOVE 0 TO W03-TIME-MM                                    CHTB080
034263         MOVE W03-TIME-PART (1 : W03-COLON-POS - 1)               CHTB081
034264             TO W03-TIME-HH                                       CHTB082
034265         MOVE W03-TIME-PART (W03-COLON-POS + 1 : 2)               CHTB083
034266             TO W03-TIME-MM                                       CHTB084
034267         IF W03-TIME-HH NUMERIC AND W03-TIME-MM NUMERIC           CHTB085
034269             MOVE 'Y' TO W00-TIME-TOKENS-SW                       CHTB087
034270         END-IF                                                   CHTB088
034271     END-IF.                                                      CHTB089
034272 2372-SCAN-TIME-COLON.                                            CHTB090
034273     IF W03-TIME-PART (W03-SCAN-POS:1) = ':'                      CHTB091
034274         MOVE W03-SCAN-POS TO W03-COLON-POS                       CHTB092
034275     ELSE                                                         CHTB093
034276         ADD 1 TO W03-SCAN-POS                                    CHTB094
034277     END-IF.                                                      CHTB095
034300*---------------------------------------------------------------CHTA343
034400*    2500 SERIES - MESSAGE DATE PARSE.  THE DATE/TIME PART IS    CHTA344
034500*    'M/D/YY, HH:MM' OR 'M/D/YYYY, HH:MM' (SOME EXPORTS USE A    CHTA345
034600*    SPACE INSTEAD OF A COMMA).  WE TRY THE 4-DIGIT-YEAR         CHTA347
034700*    FORM FIRST, MONTH-FIRST THEN DAY-FIRST, THEN THE 2-DIGIT-   CHTA348
034800*    YEAR FORM THE SAME WAY, PER THE 06/03/00 Y2K CHANGE.  A     CHTA349
034900*    LINE WHOSE DATE WON'T PARSE UNDER ANY OF THOSE GETS TODAY'S CHTA350
035000*    RUN DATE INSTEAD OF BEING DROPPED.                          CHTA351
035100*---------------------------------------------------------------CHTA352
035150*    W03-D1/D2/D3/L1/L2/L3 AND W03-TIME-PART ARE ALREADY SET BY   CHTB096
035175*    2350 BEFORE THIS PARAGRAPH IS EVER PERFORMED.                CHTB097
035200 2500-PARSE-MESSAGE-DATE.                                        CHTA353
035300     MOVE 'N' TO W00-DATE-VALID-SW.                              CHTA354
036200     IF W03-L3 = 4                                               CHTA363
036300         PERFORM 2510-TRY-FOUR-DIGIT-YEAR                        CHTA364
036400     ELSE                                                        CHTA365
036500         PERFORM 2520-TRY-TWO-DIGIT-YEAR                         CHTA366
036600     END-IF.                                                     CHTA367
036700     IF W00-DATE-PARSED-OK                                       CHTA368
036800         MOVE W03-CCYY TO MSG-DATE-CCYY                           CHTA369
036900         MOVE W03-MM   TO MSG-DATE-MM                             CHTA370
037000         MOVE W03-DD   TO MSG-DATE-DD                             CHTA371
037100     ELSE                                                        CHTA372
037200         PERFORM 2530-DEFAULT-RUN-DATE                            CHTA373
037300     END-IF.                                                     CHTA374
037400     MOVE W03-TIME-PART (1:8) TO MSG-TIME.                       CHTA375
037500*---------------------------------------------------------------CHTA376
037600 2505-SPLIT-DATE-AND-TIME.                                       CHTA377
037700     MOVE 0 TO W03-COMMA-POS.                                    CHTA378
037800     MOVE 1 TO W03-SCAN-POS.                                     CHTA379
037900     PERFORM 2506-SCAN-FOR-COMMA                                 CHTA380
038000         UNTIL W03-SCAN-POS > 30                                 CHTA381
038100            OR W03-COMMA-POS > 0.                                CHTA382
038200     IF W03-COMMA-POS > 0                                        CHTA383
038300         MOVE W03-DATETIME-PART (1 : W03-COMMA-POS - 1)           CHTA384
038400             TO W03-DATE-PART                                    CHTA385
038500         MOVE W03-DATETIME-PART (W03-COMMA-POS + 1:)              CHTA386
038600             TO W03-TRIM-SOURCE                                  CHTA387
038700         PERFORM 2460-TRIM-LEADING-BLANKS                        CHTA388
038800         MOVE W03-TRIM-RESULT (1:10) TO W03-TIME-PART             CHTA389
038900     ELSE                                                        CHTA390
039000         MOVE W03-DATETIME-PART TO W03-DATE-PART                  CHTA391
039100         MOVE SPACES TO W03-TIME-PART                             CHTA392
039200     END-IF.                                                     CHTA393
039250*    HELPER FOR 2505 - LOCATES THE COMMA BETWEEN DATE AND TIME.   CHTD005
039300 2506-SCAN-FOR-COMMA.                                            CHTA394
039400     IF W03-DATETIME-PART (W03-SCAN-POS:1) = ','                  CHTA395
039500         MOVE W03-SCAN-POS TO W03-COMMA-POS                       CHTA396
039600     ELSE                                                        CHTA397
039700         ADD 1 TO W03-SCAN-POS                                   CHTA398
039800     END-IF.                                                     CHTA399
039900*---------------------------------------------------------------CHTA400
040000 2510-TRY-FOUR-DIGIT-YEAR.                                       CHTA401
040100     IF W03-D1 >= 1 AND W03-D1 <= 12                              CHTA402
040200            AND W03-D2 >= 1 AND W03-D2 <= 31                      CHTA403
040300         MOVE W03-D1 TO W03-MM                                   CHTA404
040400         MOVE W03-D2 TO W03-DD                                   CHTA405
040500         MOVE W03-D3 TO W03-CCYY                                 CHTA406
040600         MOVE 'Y' TO W00-DATE-VALID-SW                            CHTA407
040700     ELSE                                                        CHTA408
040800         IF W03-D2 >= 1 AND W03-D2 <= 12                          CHTA409
040900               AND W03-D1 >= 1 AND W03-D1 <= 31                   CHTA410
041000             MOVE W03-D2 TO W03-MM                               CHTA411
041100             MOVE W03-D1 TO W03-DD                               CHTA412
041200             MOVE W03-D3 TO W03-CCYY                             CHTA413
041300             MOVE 'Y' TO W00-DATE-VALID-SW                        CHTA414
041400         END-IF                                                  CHTA415
041500     END-IF.                                                     CHTA416
041600*---------------------------------------------------------------CHTA417
041700 2520-TRY-TWO-DIGIT-YEAR.                                        CHTA418
041800     IF W03-D3 < 50                                              CHTA419
041900         COMPUTE W03-CCYY = 2000 + W03-D3                        CHTA420
042000     ELSE                                                        CHTA421
042100         COMPUTE W03-CCYY = 1900 + W03-D3                        CHTA422
042200     END-IF.                                                     CHTA423
042300     IF W03-D1 >= 1 AND W03-D1 <= 12                              CHTA424
042400            AND W03-D2 >= 1 AND W03-D2 <= 31                      CHTA425
042500         MOVE W03-D1 TO W03-MM                                   CHTA426
042600         MOVE W03-D2 TO W03-DD                                   CHTA427
042700         MOVE 'Y' TO W00-DATE-VALID-SW                            CHTA428
042800     ELSE                                                        CHTA429
042900         IF W03-D2 >= 1 AND W03-D2 <= 12                          CHTA430
043000               AND W03-D1 >= 1 AND W03-D1 <= 31                   CHTA431
043100             MOVE W03-D2 TO W03-MM                               CHTA432
043200             MOVE W03-D1 TO W03-DD                               CHTA433
043300             MOVE 'Y' TO W00-DATE-VALID-SW                        CHTA434
043400         END-IF                                                  CHTA435
043500     END-IF.                                                     CHTA436
043600*---------------------------------------------------------------CHTA437
043700 2530-DEFAULT-RUN-DATE.                                          CHTA438
043800     MOVE W04-RUN-CCYY TO MSG-DATE-CCYY.                          CHTA439
043900     MOVE W04-RUN-MM   TO MSG-DATE-MM.                            CHTA440
044000     MOVE W04-RUN-DD   TO MSG-DATE-DD.                            CHTA441
044100*---------------------------------------------------------------CHTA442
044200*    MEDIA-PLACEHOLDER CLASSIFICATION - ONE INSPECT COVERS ALL   CHTA443
044300*    SIX PLACEHOLDER STRINGS INSTEAD OF SIX SEPARATE IF-TESTS.   CHTA444
044400*---------------------------------------------------------------CHTA445
044500 2600-CLASSIFY-MEDIA.                                            CHTA446
044600     MOVE 0 TO W03-MEDIA-HIT-CNT.                                CHTA447
044700     INSPECT MSG-TEXT TALLYING W03-MEDIA-HIT-CNT                 CHTA448
044800         FOR ALL '<Media omitted>'                               CHTA449
044900         FOR ALL 'image omitted'                                 CHTA450
045000         FOR ALL 'video omitted'                                 CHTA451
045100         FOR ALL 'audio omitted'                                 CHTA452
045200         FOR ALL 'document omitted'                              CHTA453
045300         FOR ALL 'sticker omitted'.                              CHTA454
045400     IF W03-MEDIA-HIT-CNT > 0                                    CHTA455
045500         MOVE 'Y' TO MSG-MEDIA-FLAG                              CHTA456
045600     ELSE                                                        CHTA457
045700         MOVE 'N' TO MSG-MEDIA-FLAG                              CHTA458
045800     END-IF.                                                     CHTA459
045900*---------------------------------------------------------------CHTA460
046000 2700-ADD-MESSAGE-TO-TABLE.                                      CHTA461
046100     ADD 1 TO CHAT-MSG-TABLE-SIZE.                               CHTA462
046200     MOVE CHAT-MESSAGE-REC                                       CHTA463
046300         TO TBL-CHAT-MESSAGE (CHAT-MSG-TABLE-SIZE).              CHTA464
046400*---------------------------------------------------------------CHTA465
046500*    3000 SERIES - ONE PASS OVER THE MESSAGE TABLE BUILDING THE  CHTA466
046600*    AUTHOR COUNT, DAY COUNT, MEDIA COUNT AND WORD COUNT.        CHTA467
046700*---------------------------------------------------------------CHTA468
046800 3000-ACCUMULATE-STATISTICS.                                     CHTA469
046900     MOVE CHAT-MSG-TABLE-SIZE TO SUM-TOTAL-MESSAGES.             CHTA470
047000     MOVE 0 TO SUM-TOTAL-WORDS.                                  CHTA471
047100     MOVE 0 TO SUM-MEDIA-MESSAGES.                               CHTA472
047200     MOVE 0 TO AUTH-TABLE-SIZE.                                  CHTA473
047300     MOVE 0 TO DAY-TABLE-SIZE.                                   CHTA474
047400     PERFORM 3100-ACCUMULATE-ONE-MESSAGE                         CHTA475
047500         VARYING CHAT-MSG-TABLE-INDEX FROM 1 BY 1                CHTA476
047600         UNTIL CHAT-MSG-TABLE-INDEX > CHAT-MSG-TABLE-SIZE.       CHTA477
047700*---------------------------------------------------------------CHTA478
047800 3100-ACCUMULATE-ONE-MESSAGE.                                    CHTA479
047900     PERFORM 3110-ACCUMULATE-AUTHOR-COUNT.                       CHTA480
048000     PERFORM 3120-ACCUMULATE-DAY-COUNT.                          CHTA481
048100     IF TBL-MSG-MEDIA-FLAG (CHAT-MSG-TABLE-INDEX) = 'Y'          CHTA482
048200         ADD 1 TO SUM-MEDIA-MESSAGES                             CHTA483
048300     ELSE                                                        CHTA484
048400         IF TBL-MSG-TEXT (CHAT-MSG-TABLE-INDEX) NOT = SPACES     CHTA485
048500             PERFORM 3200-COUNT-MESSAGE-WORDS                    CHTA486
048600         END-IF                                                  CHTA487
048700     END-IF.                                                     CHTA488
048800*---------------------------------------------------------------CHTA489
048900 3110-ACCUMULATE-AUTHOR-COUNT.                                   CHTA490
049000     IF TBL-MSG-AUTHOR (CHAT-MSG-TABLE-INDEX) NOT = SPACES        CHTA491
049100         SET AUTH-IDX TO 1                                       CHTA492
049200         SEARCH TBL-AUTHOR-COUNT                                 CHTA493
049300             AT END                                              CHTA494
049400                 PERFORM 3112-ADD-NEW-AUTHOR                     CHTA495
049500             WHEN AUTH-NAME (AUTH-IDX) =                          CHTA496
049600                  TBL-MSG-AUTHOR (CHAT-MSG-TABLE-INDEX)           CHTA497
049700                 ADD 1 TO AUTH-MSG-COUNT (AUTH-IDX)               CHTA498
049800         END-SEARCH                                              CHTA499
049900     END-IF.                                                     CHTA500
049950*    TABLE FULL AT 100 AUTHORS SIMPLY STOPS COUNTING NEW ONES.    CHTD006
050000 3112-ADD-NEW-AUTHOR.                                            CHTA501
050100     IF AUTH-TABLE-SIZE < 100                                    CHTA502
050200         ADD 1 TO AUTH-TABLE-SIZE                                CHTA503
050300         SET AUTH-IDX TO AUTH-TABLE-SIZE                         CHTA504
050400         MOVE TBL-MSG-AUTHOR (CHAT-MSG-TABLE-INDEX)               CHTA505
050500             TO AUTH-NAME (AUTH-IDX)                             CHTA506
050600         MOVE 1 TO AUTH-MSG-COUNT (AUTH-IDX)                     CHTA507
050700     END-IF.                                                     CHTA508
050800*---------------------------------------------------------------CHTA509
050900 3120-ACCUMULATE-DAY-COUNT.                                      CHTA510
051000     SET DAY-IDX TO 1                                            CHTA511
051100     SEARCH TBL-DAY-COUNT                                        CHTA512
051200         AT END                                                  CHTA513
051300             PERFORM 3122-ADD-NEW-DAY                            CHTA514
051400         WHEN DAY-DATE (DAY-IDX) =                                CHTA515
051500              TBL-MSG-DATE (CHAT-MSG-TABLE-INDEX)                 CHTA516
051600             ADD 1 TO DAY-MSG-COUNT (DAY-IDX)                    CHTA517
051700     END-SEARCH.                                                 CHTA518
051750*    TABLE FULL AT 366 DAYS - ONE CALENDAR YEAR OF TRANSCRIPT.    CHTD007
051800 3122-ADD-NEW-DAY.                                               CHTA519
051900     IF DAY-TABLE-SIZE < 366                                     CHTA520
052000         ADD 1 TO DAY-TABLE-SIZE                                 CHTA521
052100         SET DAY-IDX TO DAY-TABLE-SIZE                           CHTA522
052200         MOVE TBL-MSG-DATE (CHAT-MSG-TABLE-INDEX)                 CHTA523
052300             TO DAY-DATE (DAY-IDX)                               CHTA524
052400         MOVE 1 TO DAY-MSG-COUNT (DAY-IDX)                       CHTA525
052500     END-IF.                                                     CHTA526
052600*---------------------------------------------------------------CHTA527
052700*    RAW WHITESPACE WORD COUNT - COUNTED BEFORE CHATFRQ EVER     CHTA528
052800*    SEES THE TEXT, SO STOP-WORDS AND PUNCTUATION STILL COUNT    CHTA529
052900*    HERE (THE FREQUENCY TABLE IN CHATFRQ IS A SEPARATE THING).  CHTA530
053000*---------------------------------------------------------------CHTA531
053100 3200-COUNT-MESSAGE-WORDS.                                       CHTA532
053200     MOVE 0 TO W07-WORD-TOKEN-COUNT.                             CHTA533
053300     SET W00-OUTSIDE-TOKEN TO TRUE.                              CHTA534
053400     PERFORM 3210-SCAN-WORD-CHAR                                 CHTA535
053500         VARYING W07-SCAN-INDEX FROM 1 BY 1 UNTIL                CHTA536
053600             W07-SCAN-INDEX > 400.                               CHTA537
053700     ADD W07-WORD-TOKEN-COUNT TO SUM-TOTAL-WORDS.                CHTA538
053750*    ONE-CHARACTER STEP OF THE 3200 WORD-COUNT SCAN.              CHTD008
053800 3210-SCAN-WORD-CHAR.                                            CHTA539
053900     MOVE TBL-MSG-TEXT (CHAT-MSG-TABLE-INDEX)                    CHTA540
054000                       (W07-SCAN-INDEX:1) TO W07-SCAN-CHAR.      CHTA541
054100     IF W07-SCAN-CHAR NOT = SPACE                                CHTA542
054200         IF W00-OUTSIDE-TOKEN                                    CHTA543
054300             ADD 1 TO W07-WORD-TOKEN-COUNT                       CHTA544
054400             SET W00-INSIDE-TOKEN TO TRUE                        CHTA545
054500         END-IF                                                  CHTA546
054600     ELSE                                                        CHTA547
054700         SET W00-OUTSIDE-TOKEN TO TRUE                           CHTA548
054800     END-IF.                                                     CHTA549
054900*---------------------------------------------------------------CHTA550
055000 3400-FIND-MOST-ACTIVE-AUTHOR.                                   CHTA551
055100     MOVE 0 TO W07-MAX-AUTH-COUNT.                               CHTA552
055200     MOVE SPACES TO SUM-MOST-ACTIVE-USER.                        CHTA553
055300     MOVE 0 TO SUM-MOST-ACTIVE-COUNT.                            CHTA554
055400     PERFORM 3410-CHECK-ONE-AUTHOR                               CHTA555
055500         VARYING AUTH-IDX FROM 1 BY 1                            CHTA556
055600         UNTIL AUTH-IDX > AUTH-TABLE-SIZE.                       CHTA557
055650*    STRICT GREATER-THAN KEEPS THE FIRST AUTHOR REACHED ON A TIE. CHTD009
055700 3410-CHECK-ONE-AUTHOR.                                          CHTA558
055800     IF AUTH-MSG-COUNT (AUTH-IDX) > W07-MAX-AUTH-COUNT           CHTA559
055900         MOVE AUTH-MSG-COUNT (AUTH-IDX) TO W07-MAX-AUTH-COUNT     CHTA560
056000         MOVE AUTH-NAME (AUTH-IDX) TO SUM-MOST-ACTIVE-USER        CHTA561
056100         MOVE AUTH-MSG-COUNT (AUTH-IDX) TO SUM-MOST-ACTIVE-COUNT  CHTA562
056200     END-IF.                                                     CHTA563
056300*---------------------------------------------------------------CHTA564
056400*    4000 SERIES - CONCATENATE ALL NON-MEDIA MESSAGE TEXT, ONE   CHTA565
056500*    SPACE BETWEEN MESSAGES, FOR CHATFRQ.                        CHTA566
056600*---------------------------------------------------------------CHTA567
056700 4000-BUILD-CONCATENATED-TEXT.                                   CHTA568
056800     MOVE 0 TO CONCAT-TEXT-LEN.                                  CHTA569
056900     MOVE SPACES TO CONCAT-TEXT.                                 CHTA570
057000     PERFORM 4100-APPEND-ONE-MESSAGE                             CHTA571
057100         VARYING CHAT-MSG-TABLE-INDEX FROM 1 BY 1                CHTA572
057200         UNTIL CHAT-MSG-TABLE-INDEX > CHAT-MSG-TABLE-SIZE.       CHTA573
057250*    SKIPS MEDIA AND BLANK-TEXT MESSAGES - TEXT ONLY GOES TO      CHTD010
057260*    CHATFRQ.                                                    CHTD010A
057300 4100-APPEND-ONE-MESSAGE.                                        CHTA574
057400     IF TBL-MSG-MEDIA-FLAG (CHAT-MSG-TABLE-INDEX) = 'N'          CHTA575
057500            AND TBL-MSG-TEXT (CHAT-MSG-TABLE-INDEX) NOT = SPACES CHTA576
057600         PERFORM 4200-COMPUTE-TRIMMED-TEXT-LEN                   CHTA577
057700         IF W07-TRIM-LEN > 0                                     CHTA578
057800             PERFORM 4300-APPEND-TEXT-TO-CONCAT                  CHTA579
057900         END-IF                                                  CHTA580
058000     END-IF.                                                     CHTA581
058050*    TRIMS TRAILING BLANKS SO CHATFRQ ISN'T FED A TEXT LENGTH     CHTD011
058060*    PADDED OUT TO 400 BYTES OF SPACES.                          CHTD011A
058100 4200-COMPUTE-TRIMMED-TEXT-LEN.                                  CHTA582
058200     MOVE 400 TO W07-TRIM-LEN.                                   CHTA583
058300     PERFORM 4210-BACK-SCAN-TRIM                                 CHTA584
058400         UNTIL W07-TRIM-LEN = 0                                  CHTA585
058500            OR TBL-MSG-TEXT (CHAT-MSG-TABLE-INDEX)               CHTA586
058600                              (W07-TRIM-LEN:1) NOT = SPACE.      CHTA587
058650*    ONE-CHARACTER STEP OF THE 4200 BACKWARD TRIM SCAN.           CHTD012
058700 4210-BACK-SCAN-TRIM.                                            CHTA588
058800     SUBTRACT 1 FROM W07-TRIM-LEN.                               CHTA589
058850*    INSERTS ONE BLANK BETWEEN MESSAGES SO CHATFRQ'S TOKENIZER    CHTD013
058860*    DOESN'T RUN TWO MESSAGES TOGETHER AS ONE WORD.               CHTD013A
058900 4300-APPEND-TEXT-TO-CONCAT.                                     CHTA590
059000     IF CONCAT-TEXT-LEN > 0                                      CHTA591
059100         ADD 1 TO CONCAT-TEXT-LEN                                CHTA592
059200         MOVE SPACE TO CONCAT-TEXT (CONCAT-TEXT-LEN:1)           CHTA593
059300     END-IF.                                                     CHTA594
059400     IF CONCAT-TEXT-LEN + W07-TRIM-LEN <= 32000                  CHTA595
059500         MOVE TBL-MSG-TEXT (CHAT-MSG-TABLE-INDEX)                CHTA596
059600             (1 : W07-TRIM-LEN)                                  CHTA597
059700             TO CONCAT-TEXT (CONCAT-TEXT-LEN + 1 : W07-TRIM-LEN) CHTA598
059800         ADD W07-TRIM-LEN TO CONCAT-TEXT-LEN                     CHTA599
059900     END-IF.                                                     CHTA600
060100*---------------------------------------------------------------CHTA602
060200*    5000 SERIES - PRINT THE SUMMARY REPORT.                     CHTA603
060300*---------------------------------------------------------------CHTA604
060400 5000-WRITE-SUMMARY-REPORT.                                      CHTA605
060500     MOVE RPT-TITLE-LINE TO PRINT-LINE.                          CHTA606
060600     WRITE PRINT-RECORD AFTER ADVANCING PAGE.                    CHTA607
060700     MOVE RPT-RULE-LINE TO PRINT-LINE.                           CHTA608
060800     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.                  CHTA609
060900     MOVE SUM-TOTAL-MESSAGES TO RPT-TOTAL-MESSAGES.              CHTA610
061000     MOVE RPT-TOTAL-MSG-LINE TO PRINT-LINE.                      CHTA611
061100     WRITE PRINT-RECORD AFTER ADVANCING 2 LINES.                 CHTA612
061200     MOVE SUM-TOTAL-WORDS TO RPT-TOTAL-WORDS.                    CHTA613
061300     MOVE RPT-TOTAL-WORDS-LINE TO PRINT-LINE.                    CHTA614
061400     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.                  CHTA615
061500     MOVE SUM-MEDIA-MESSAGES TO RPT-MEDIA-MESSAGES.              CHTA616
061600     MOVE RPT-MEDIA-MSG-LINE TO PRINT-LINE.                      CHTA617
061700     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.                  CHTA618
061800     MOVE SUM-MOST-ACTIVE-USER TO RPT-MOST-ACTIVE-USER.          CHTA619
061900     MOVE RPT-MOST-ACTIVE-LINE TO PRINT-LINE.                    CHTA620
062000     WRITE PRINT-RECORD AFTER ADVANCING 2 LINES.                 CHTA621
062100     MOVE SUM-MOST-ACTIVE-COUNT TO RPT-MOST-ACTIVE-COUNT.        CHTA622
062200     MOVE RPT-MOST-ACTIVE-COUNT-LINE TO PRINT-LINE.              CHTA623
062300     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.                  CHTA624
062400     MOVE RPT-BLANK-LINE TO PRINT-LINE.                          CHTA625
062500     WRITE PRINT-RECORD AFTER ADVANCING 2 LINES.                 CHTA626
062600     MOVE RPT-AUTHOR-HEADING-LINE TO PRINT-LINE.                 CHTA627
062700     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.                  CHTA628
062800     PERFORM 5100-WRITE-AUTHOR-LINE                              CHTA629
062900         VARYING AUTH-IDX FROM 1 BY 1                            CHTA630
063000         UNTIL AUTH-IDX > AUTH-TABLE-SIZE.                       CHTA631
063100     MOVE RPT-BLANK-LINE TO PRINT-LINE.                          CHTA632
063200     WRITE PRINT-RECORD AFTER ADVANCING 2 LINES.                 CHTA633
063300     MOVE RPT-DAY-HEADING-LINE TO PRINT-LINE.                    CHTA634
063400     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.                  CHTA635
063500     PERFORM 5200-WRITE-DAY-LINE                                 CHTA636
063600         VARYING DAY-IDX FROM 1 BY 1                             CHTA637
063700         UNTIL DAY-IDX > DAY-TABLE-SIZE.                         CHTA638
063800     MOVE RPT-BLANK-LINE TO PRINT-LINE.                          CHTA639
063900     WRITE PRINT-RECORD AFTER ADVANCING 2 LINES.                 CHTA640
064000     MOVE RPT-WORD-HEADING-LINE TO PRINT-LINE.                   CHTA641
064100     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.                  CHTA642
064200     PERFORM 5300-WRITE-WORD-LINE                                CHTA643
064300         VARYING TOPW-IDX FROM 1 BY 1 UNTIL TOPW-IDX > 10.       CHTA644
064400     MOVE RPT-BLANK-LINE TO PRINT-LINE.                          CHTA645
064500     WRITE PRINT-RECORD AFTER ADVANCING 2 LINES.                 CHTA646
064600     MOVE RPT-EMOJI-HEADING-LINE TO PRINT-LINE.                  CHTA647
064700     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.                  CHTA648
064800     PERFORM 5400-WRITE-EMOJI-LINE                               CHTA649
064900         VARYING TOPE-IDX FROM 1 BY 1 UNTIL TOPE-IDX > 10.       CHTA650
064950*    ONE DETAIL LINE PER AUTHOR-COUNT TABLE ENTRY.                CHTD014
065000 5100-WRITE-AUTHOR-LINE.                                         CHTA651
065100     MOVE AUTH-NAME (AUTH-IDX) TO RPT-AUTHOR-NAME.               CHTA652
065200     MOVE AUTH-MSG-COUNT (AUTH-IDX) TO RPT-AUTHOR-COUNT.         CHTA653
065300     MOVE RPT-AUTHOR-DETAIL-LINE TO PRINT-LINE.                  CHTA654
065400     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.                  CHTA655
065450*    ONE DETAIL LINE PER DAY-COUNT TABLE ENTRY.                   CHTD015
065500 5200-WRITE-DAY-LINE.                                            CHTA656
065600     MOVE DAY-DATE (DAY-IDX) TO RPT-DAY-DATE.                    CHTA657
065700     MOVE DAY-MSG-COUNT (DAY-IDX) TO RPT-DAY-COUNT.              CHTA658
065800     MOVE RPT-DAY-DETAIL-LINE TO PRINT-LINE.                     CHTA659
065900     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.                  CHTA660
065950*    ONE DETAIL LINE PER TOP-10 WORD ENTRY RETURNED BY CHATFRQ.   CHTD016
066000 5300-WRITE-WORD-LINE.                                           CHTA661
066100     MOVE TOPW-IDX TO RPT-WORD-RANK.                             CHTA662
066200     MOVE SUM-WORD-TEXT (TOPW-IDX) TO RPT-WORD-TEXT.             CHTA663
066300     MOVE SUM-WORD-FREQ (TOPW-IDX) TO RPT-WORD-FREQ.             CHTA664
066400     MOVE RPT-WORD-DETAIL-LINE TO PRINT-LINE.                    CHTA665
066500     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.                  CHTA666
066550*    ONE DETAIL LINE PER TOP-10 EMOJI ENTRY RETURNED BY CHATFRQ.  CHTD017
066600 5400-WRITE-EMOJI-LINE.                                          CHTA667
066700     MOVE TOPE-IDX TO RPT-EMOJI-RANK.                            CHTA668
066800     MOVE SUM-EMOJI-CODE (TOPE-IDX) TO RPT-EMOJI-CODE.           CHTA669
066900     MOVE SUM-EMOJI-FREQ (TOPE-IDX) TO RPT-EMOJI-FREQ.           CHTA670
067000     MOVE RPT-EMOJI-DETAIL-LINE TO PRINT-LINE.                   CHTA671
067100     WRITE PRINT-RECORD AFTER ADVANCING 1 LINE.                  CHTA672
067200*---------------------------------------------------------------CHTA673
067300 6000-CLOSE-FILES.                                               CHTA674
067400     CLOSE CHAT-TRANSCRIPT-FILE.                                 CHTA675
067500     CLOSE SUMMARY-REPORT-FILE.                                  CHTA676
067550     GOBACK.                                                      CHTB100
067600*---------------------------------------------------------------CHTA677
067700 8000-READ-CHAT-FILE.                                            CHTA678
067800     READ CHAT-TRANSCRIPT-FILE                                   CHTA679
067900         AT END                                                  CHTA680
068000             SET CHAT-FILE-EOF TO TRUE                           CHTA681
068100     END-READ.                                                   CHTA682
068200*---------------------------------------------------------------CHTA683
068300 9800-ABORT-NO-MESSAGES.                                         CHTA684
068400     DISPLAY 'CHATAN - NO VALID CHAT MESSAGES FOUND ON INPUT'.   CHTA685
068500     DISPLAY 'CHATAN - RUN ABORTED, REPORT NOT PRODUCED'.        CHTA686
068600     MOVE 16 TO RETURN-CODE.                                     CHTA687
068700     GO TO 6000-CLOSE-FILES.                                      CHTB099
