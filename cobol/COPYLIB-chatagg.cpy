000100***************************************************************
000200*    COPYBOOK    CHATAGG                                       *
000300*    PER-AUTHOR AND PER-DAY ACCUMULATION TABLES BUILT DURING   *
000400*    THE STATISTICS PASS IN CHATAN.  BOTH TABLES ARE BUILT IN  *
000500*    FIRST-SEEN ORDER (NOT SORTED, NOT RE-KEYED) -- THE ORDER  *
000600*    ENTRIES WERE ADDED IS THE ORDER THEY PRINT ON THE REPORT. *
000700*---------------------------------------------------------------
000800* 04/11/89 D QUINTERO   ORIGINAL LAYOUT FOR CHAT ANALYZER PROJ.
000900* 02/14/99 E ACKERMAN   Y2K - DAY-DATE EXPANDED TO PIC 9(08)   *
001000*                       CCYYMMDD, REDEFINES ADDED.             *
001100***************************************************************
001200  77  AUTH-TABLE-SIZE                     PIC S9(04) COMP
001300                                           VALUE 0.
001400  77  AUTH-TABLE-INDEX                     PIC S9(04) COMP
001500                                           VALUE 0.
001600  01  AUTHOR-COUNT-TABLE.
001700      05  TBL-AUTHOR-COUNT
001800              OCCURS 0 TO 100 TIMES DEPENDING ON AUTH-TABLE-SIZE
001900              INDEXED BY AUTH-IDX.
002000          10  AUTH-NAME                   PIC X(40).
002100          10  AUTH-MSG-COUNT              PIC 9(07).
002200          10  FILLER                      PIC X(05).
002300*---------------------------------------------------------------
002400  77  DAY-TABLE-SIZE                      PIC S9(04) COMP
002500                                           VALUE 0.
002600  77  DAY-TABLE-INDEX                      PIC S9(04) COMP
002700                                           VALUE 0.
002800  01  DAY-COUNT-TABLE.
002900      05  TBL-DAY-COUNT
003000              OCCURS 0 TO 366 TIMES DEPENDING ON DAY-TABLE-SIZE
003100              INDEXED BY DAY-IDX.
003200          10  DAY-DATE                    PIC 9(08).
003300          10  DAY-DATE-R  REDEFINES DAY-DATE.
003400              15  DAY-DATE-CCYY           PIC 9(04).
003500              15  DAY-DATE-MM             PIC 9(02).
003600              15  DAY-DATE-DD             PIC 9(02).
003700          10  DAY-MSG-COUNT               PIC 9(07).
003800          10  FILLER                      PIC X(05).
