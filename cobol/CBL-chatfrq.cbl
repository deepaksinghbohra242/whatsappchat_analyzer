000100 IDENTIFICATION DIVISION.                                        CHFRQ01
000200 PROGRAM-ID.  CHATFRQ.                                           CHFRQ02
000300 AUTHOR.  E ACKERMAN.                                            CHFRQ03
000400 INSTALLATION.  COBOL DEVELOPMENT CENTER.                        CHFRQ04
000500 DATE-WRITTEN.  08/02/91.                                        CHFRQ05
000600 DATE-COMPILED.                                                  CHFRQ06
000700 SECURITY.  NON-CONFIDENTIAL.                                    CHFRQ07
000800*---------------------------------------------------------------CHFRQ08
000900*  CHATFRQ IS CALLED BY CHATAN ONCE THE MESSAGE TABLE IS BUILT.  CHFRQ09
001000*  IT TAKES THE SINGLE BLOCK OF CONCATENATED NON-MEDIA MESSAGE   CHFRQ10
001100*  TEXT CHATAN HANDS IT, LOWERCASES AND STRIPS IT TO PLAIN       CHFRQ11
001200*  A-THROUGH-Z TOKENS, DROPS THE STOP-WORDS AND ANYTHING TWO     CHFRQ12
001300*  CHARACTERS OR SHORTER, AND RETURNS THE TOP 10 WORDS BY        CHFRQ13
001400*  FREQUENCY.  IT ALSO SCANS THE SAME TEXT FOR EMOJI BYTE        CHFRQ14
001500*  SEQUENCES AND RETURNS THE TOP 10 OF THOSE.  NO FILES ARE      CHFRQ15
001600*  OPENED HERE - ALL WORK IS AGAINST THE PASSED WORKING STORAGE. CHFRQ16
001700*---------------------------------------------------------------CHFRQ17
001800*                     C H A N G E   L O G                       CHFRQ18
001900*---------------------------------------------------------------CHFRQ19
002000* 08/02/91 E ACKERMAN   ORIGINAL VERSION.  REQUEST OMP-1288.     CHFRQ20
002100* 03/30/93 E ACKERMAN   FIXED TOKEN LENGTH TEST SO A 30-BYTE     CHFRQ21
002200*                       WORD DOESN'T OVERRUN WORD-TEXT.          CHFRQ22
002300* 06/03/00 R HARTLEY    Y2K RELEASE - ADDED EMOJI FREQUENCY      CHFRQ23
002400*                       PASS (SECTIONS 3000-3300) AND THE        CHFRQ24
002500*                       UTF-8 LEAD-BYTE SCAN IT USES.  REQUEST   CHFRQ25
002600*                       OMP-1401.                                CHFRQ26
002700* 06/03/00 R HARTLEY    REMARKS - THIS COMPILER HAS NO UNICODE   CHFRQ27
002800*                       CODE-POINT INTRINSIC, SO THE EMOJI SCAN  CHFRQ28
002900*                       BELOW IS AN APPROXIMATION: IT KEYS OFF   CHFRQ29
003000*                       THE UTF-8 LEAD BYTE (X'F0' FOR THE 4-    CHFRQ30
003100*                       BYTE EMOJI PLANES, X'E2' FOR THE 3-BYTE  CHFRQ31
003200*                       SYMBOL/DINGBAT BLOCKS) RATHER THAN THE   CHFRQ32
003300*                       TRUE CODE-POINT RANGE.  GOOD ENOUGH FOR  CHFRQ33
003400*                       MARKETING'S COUNTS, NOT A EXACT MATCH.   CHFRQ34
003500* 01/11/02 T OKONKWO    RAISED WORD-COUNT-TABLE FROM 2000 TO     CHFRQ35
003600*                       4000 ENTRIES - LARGE GROUP CHATS WERE    CHFRQ36
003700*                       FILLING IT.  REQUEST OMP-1533.           CHFRQ37
003701* 03/22/11 M PELLETIER   MAIN ROUTINE NOW SKIPS BOTH FREQUENCY    CHFB007
003702*                       PASSES WITH A GO TO WHEN THERE IS NO      CHFB008
003703*                       TEXT TO SCAN, INSTEAD OF WRAPPING BOTH    CHFB009
003704*                       PERFORMS IN ONE IF.  REQUEST OMP-1877.    CHFB010
003710* 11/08/13 M PELLETIER   TIGHTENED THE EMOJI SCAN TO TEST THE     CHFE043
003720*                       ACTUAL UTF-8 BYTE RANGES FOR THE SIX      CHFE044
003730*                       BLOCKS INSTEAD OF THE BARE LEAD BYTE -    CHFE045
003740*                       PLAIN PUNCTUATION LIKE ARROWS AND         CHFE046
003750*                       CURRENCY SIGNS WAS BEING COUNTED AS       CHFE047
003760*                       EMOJI.  REQUEST OMP-1922.                 CHFE048
003800*---------------------------------------------------------------CHFRQ38
003900 ENVIRONMENT DIVISION.                                           CHFRQ39
004000 CONFIGURATION SECTION.                                          CHFRQ40
004100 SOURCE-COMPUTER.  IBM-3081.                                     CHFRQ41
004200 OBJECT-COMPUTER.  IBM-3081.                                     CHFRQ42
004300 SPECIAL-NAMES.                                                  CHFRQ43
004400     C01 IS TOP-OF-FORM.                                         CHFRQ44
004500 DATA DIVISION.                                                  CHFRQ45
004600 WORKING-STORAGE SECTION.                                        CHFRQ46
004700*---------------------------------------------------------------CHFRQ47
004800*    W00-  SWITCHES AND SCAN/TOKEN WORK FIELDS                   CHFRQ48
004900*---------------------------------------------------------------CHFRQ49
005000 01  W00-SWITCHES.                                               CHFRQ50
005100     05  W00-INSIDE-TOKEN-SW             PIC X(01) VALUE 'N'.    CHFRQ51
005200         88  W00-INSIDE-TOKEN                 VALUE 'Y'.         CHFRQ52
005300         88  W00-OUTSIDE-TOKEN                VALUE 'N'.         CHFRQ53
005400     05  W00-STOPWORD-FOUND-SW           PIC X(01) VALUE 'N'.    CHFRQ54
005500         88  W00-IS-STOPWORD                  VALUE 'Y'.         CHFRQ55
005550     05  FILLER                          PIC X(04).              CHFRQ55A
005600 01  W01-SCAN-FIELDS.                                            CHFRQ56
005700     05  W01-SCAN-POS                    PIC S9(07) COMP         CHFRQ57
005800                                         VALUE 0.                CHFRQ58
005900     05  W01-TOKEN-START                 PIC S9(07) COMP         CHFRQ59
006000                                         VALUE 0.                CHFRQ60
006100     05  W01-TOKEN-LEN                   PIC S9(05) COMP         CHFRQ61
006200                                         VALUE 0.                CHFRQ62
006300     05  W01-BYTE-POS                    PIC S9(07) COMP         CHFRQ63
006400                                         VALUE 0.                CHFRQ64
006700     05  TOPW-IDX                        PIC S9(02) COMP         CHFRQ67
006800                                         VALUE 0.                CHFRQ68
006900     05  TOPE-IDX                        PIC S9(02) COMP         CHFRQ69
007000                                         VALUE 0.                CHFRQ70
007100     05  W01-BEST-IDX                    PIC S9(05) COMP         CHFRQ71
007200                                         VALUE 0.                CHFRQ72
007300     05  W01-BEST-FREQ                   PIC S9(07) COMP         CHFRQ73
007400                                         VALUE 0.                CHFRQ74
007450     05  FILLER                          PIC X(04).              CHFRQ74A
007500 77  W02-TOKEN-TEXT                      PIC X(30).              CHFRQ75
007600 77  W03-CLEAN-TEXT                      PIC X(32000).           CHFRQ76
007700*---------------------------------------------------------------CHFRQ77
007800*    W04-  EMOJI-CANDIDATE WORK AREA, WITH A LEAD-BYTE/REST-     CHFRQ78
007900*    BYTES REDEFINITION MATCHING EMOJI-CODE IN CHATTBL.          CHFRQ79
008000*---------------------------------------------------------------CHFRQ80
008100 01  W04-EMOJI-KEY                       PIC X(08).              CHFRQ81
008200 01  W04-EMOJI-KEY-R  REDEFINES W04-EMOJI-KEY.                   CHFRQ82
008300     05  W04-EMOJI-LEAD-BYTE             PIC X(01).              CHFRQ83
008400     05  W04-EMOJI-REST-BYTES            PIC X(07).              CHFRQ84
008500 77  W05-BYTE-WORK                       PIC X(01).              CHFRQ85
008600*---------------------------------------------------------------CHFRQ86
008700*    W06-  FIXED STOP-WORD TABLE (COPYBOOK CHATSTW)              CHFRQ87
008800*---------------------------------------------------------------CHFRQ88
008900     COPY CHATSTW.                                               CHFRQ89
009000 LINKAGE SECTION.                                                CHFRQ90
009100*---------------------------------------------------------------CHFRQ91
009200*    THE CALL-SHARED AREA - SAME COPYBOOK CHATAN USES IN ITS     CHFRQ92
009300*    WORKING-STORAGE, THE WAY UNEMT WAS SHARED BETWEEN UNEMQUE   CHFRQ93
009400*    AND UNEMREAD.                                               CHFRQ94
009500*---------------------------------------------------------------CHFRQ95
009600     COPY CHATTBL.                                               CHFRQ96
009700 PROCEDURE DIVISION USING CHAT-TEXT-AREA                         CHFRQ97
009800                          WORD-TABLE-SIZE                        CHFRQ98
009900                          WORD-COUNT-TABLE                       CHFRQ99
010000                          EMOJI-TABLE-SIZE                       CHFR100
010100                          EMOJI-COUNT-TABLE                      CHFR101
010200                          SUM-TOP-WORDS-TABLE                    CHFR102
010300                          SUM-TOP-EMOJIS-TABLE.                  CHFR103
010350*    MAINLINE - INITIALIZE, THEN RUN BOTH FREQUENCY PASSES        CHFC001
010360*    UNLESS THERE IS NO CONCATENATED TEXT TO SCAN.                CHFC001A
010400 0000-MAIN-ROUTINE.                                              CHFR104
010500     PERFORM 1000-INITIALIZE-TABLES.                             CHFR105
010600     IF CONCAT-TEXT-LEN = 0                                       CHFB001
010650         GO TO 8000-END-ROUTINE                                   CHFB002
010700     END-IF.                                                      CHFB003
010750     PERFORM 2000-WORD-FREQUENCY-PASS.                            CHFB004
010800     PERFORM 3000-EMOJI-FREQUENCY-PASS.                           CHFB005
010850*    SHARED EXIT - REACHED EITHER BY FALLING THROUGH OR BY        CHFC002
010860*    THE GO TO ABOVE WHEN THERE IS NOTHING TO SCAN.               CHFC002A
010900 8000-END-ROUTINE.                                                CHFB006
011000     GOBACK.                                                     CHFR110
011100*---------------------------------------------------------------CHFR111
011200 1000-INITIALIZE-TABLES.                                         CHFR112
011300     MOVE 0 TO WORD-TABLE-SIZE.                                  CHFR113
011400     MOVE 0 TO EMOJI-TABLE-SIZE.                                 CHFR114
011500     PERFORM 1100-CLEAR-TOP-WORD-ENTRY                           CHFR115
011600         VARYING TOPW-IDX FROM 1 BY 1 UNTIL TOPW-IDX > 10.       CHFR116
011700     PERFORM 1200-CLEAR-TOP-EMOJI-ENTRY                          CHFR117
011800         VARYING TOPE-IDX FROM 1 BY 1 UNTIL TOPE-IDX > 10.       CHFR118
011850*    ONE-ENTRY STEP OF THE INIT LOOP - CLEARS ONE WORD SLOT.      CHFC003
011900 1100-CLEAR-TOP-WORD-ENTRY.                                      CHFR119
012000     MOVE SPACES TO SUM-WORD-TEXT (TOPW-IDX).                    CHFR120
012100     MOVE 0 TO SUM-WORD-FREQ (TOPW-IDX).                         CHFR121
012150*    ONE-ENTRY STEP OF THE INIT LOOP - CLEARS ONE EMOJI SLOT.     CHFC004
012200 1200-CLEAR-TOP-EMOJI-ENTRY.                                     CHFR122
012300     MOVE SPACES TO SUM-EMOJI-CODE (TOPE-IDX).                   CHFR123
012400     MOVE 0 TO SUM-EMOJI-FREQ (TOPE-IDX).                        CHFR124
012500*---------------------------------------------------------------CHFR125
012600*    2000 SERIES - WORD FREQUENCY PASS.                          CHFR126
012700*---------------------------------------------------------------CHFR127
012800 2000-WORD-FREQUENCY-PASS.                                       CHFR128
012900     PERFORM 2100-CLEAN-ONE-CHARACTER                            CHFR129
013000         VARYING W01-SCAN-POS FROM 1 BY 1                        CHFR130
013100         UNTIL W01-SCAN-POS > CONCAT-TEXT-LEN.                   CHFR131
013200     SET W00-OUTSIDE-TOKEN TO TRUE.                              CHFR132
013300     MOVE 0 TO W01-TOKEN-START.                                  CHFR133
013400     PERFORM 2200-TOKENIZE-ONE-CHARACTER                         CHFR134
013500         VARYING W01-SCAN-POS FROM 1 BY 1                        CHFR135
013600         UNTIL W01-SCAN-POS > CONCAT-TEXT-LEN.                   CHFR136
013700     IF W00-INSIDE-TOKEN                                         CHFR137
013800         COMPUTE W01-TOKEN-LEN =                                 CHFR138
013900             CONCAT-TEXT-LEN - W01-TOKEN-START + 1               CHFR139
014000         PERFORM 2250-EVALUATE-TOKEN                             CHFR140
014100     END-IF.                                                     CHFR141
014200     PERFORM 2300-SELECT-TOP-WORDS.                              CHFR142
014300*---------------------------------------------------------------CHFR143
014400*    LOWERCASE A-Z, SPACE OUT ANYTHING ELSE (DIGITS, PUNCTUATION,CHFR144
014500*    HIGH-ORDER EMOJI BYTES) SO 2200 ONLY EVER SEES a-z TOKENS.  CHFR145
014600*---------------------------------------------------------------CHFR147
014700 2100-CLEAN-ONE-CHARACTER.                                       CHFR148
014800     MOVE CONCAT-TEXT (W01-SCAN-POS:1)                           CHFR149
014900         TO W03-CLEAN-TEXT (W01-SCAN-POS:1).                     CHFR150
015000     INSPECT W03-CLEAN-TEXT (W01-SCAN-POS:1)                     CHFR151
015100         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                 CHFR152
015200                 TO 'abcdefghijklmnopqrstuvwxyz'.                CHFR153
015300     IF W03-CLEAN-TEXT (W01-SCAN-POS:1) < 'a'                    CHFR154
015400        OR W03-CLEAN-TEXT (W01-SCAN-POS:1) > 'z'                 CHFR155
015500         MOVE SPACE TO W03-CLEAN-TEXT (W01-SCAN-POS:1)           CHFR156
015600     END-IF.                                                     CHFR157
015700*---------------------------------------------------------------CHFR158
015800 2200-TOKENIZE-ONE-CHARACTER.                                    CHFR159
015900     IF W03-CLEAN-TEXT (W01-SCAN-POS:1) NOT = SPACE              CHFR160
016000         IF W00-OUTSIDE-TOKEN                                    CHFR161
016100             SET W00-INSIDE-TOKEN TO TRUE                        CHFR162
016200             MOVE W01-SCAN-POS TO W01-TOKEN-START                CHFR163
016300         END-IF                                                  CHFR164
016400     ELSE                                                        CHFR165
016500         IF W00-INSIDE-TOKEN                                     CHFR166
016600             COMPUTE W01-TOKEN-LEN =                             CHFR167
016700                 W01-SCAN-POS - W01-TOKEN-START                  CHFR168
016800             PERFORM 2250-EVALUATE-TOKEN                         CHFR169
016900             SET W00-OUTSIDE-TOKEN TO TRUE                       CHFR170
017000         END-IF                                                  CHFR171
017100     END-IF.                                                     CHFR172
017200*---------------------------------------------------------------CHFR173
017300 2250-EVALUATE-TOKEN.                                            CHFR174
017400     IF W01-TOKEN-LEN > 2                                        CHFR175
017500         MOVE SPACES TO W02-TOKEN-TEXT                           CHFR176
017600         MOVE W03-CLEAN-TEXT (W01-TOKEN-START : W01-TOKEN-LEN)   CHFR177
017700             TO W02-TOKEN-TEXT                                   CHFR178
017800         PERFORM 2260-CHECK-STOPWORD                             CHFR179
017900         IF NOT W00-IS-STOPWORD                                  CHFR180
018000             PERFORM 2270-ADD-OR-INCREMENT-WORD                  CHFR181
018100         END-IF                                                  CHFR182
018200     END-IF.                                                     CHFR183
018300*---------------------------------------------------------------CHFR184
018400 2260-CHECK-STOPWORD.                                            CHFR185
018500     MOVE 'N' TO W00-STOPWORD-FOUND-SW.                          CHFR186
018600     SET STOPWORD-IDX TO 1.                                      CHFR187
018700     SEARCH WS-STOPWORD                                          CHFR188
018800         AT END                                                  CHFR189
018900             CONTINUE                                            CHFR190
019000         WHEN WS-STOPWORD (STOPWORD-IDX) = W02-TOKEN-TEXT        CHFR191
019100             MOVE 'Y' TO W00-STOPWORD-FOUND-SW                   CHFR192
019200     END-SEARCH.                                                 CHFR193
019300*---------------------------------------------------------------CHFR194
019400 2270-ADD-OR-INCREMENT-WORD.                                     CHFR195
019500     SET WORD-IDX TO 1.                                          CHFR196
019600     SEARCH TBL-WORD-COUNT                                       CHFR197
019700         AT END                                                  CHFR198
019800             PERFORM 2280-ADD-NEW-WORD                           CHFR199
019900         WHEN WORD-TEXT (WORD-IDX) = W02-TOKEN-TEXT              CHFR200
020000             ADD 1 TO WORD-FREQ (WORD-IDX)                       CHFR201
020100     END-SEARCH.                                                 CHFR202
020150*    TABLE FULL AT 4000 WORDS STOPS ADDING NEW ONES.              CHFC005
020200 2280-ADD-NEW-WORD.                                              CHFR203
020300     IF WORD-TABLE-SIZE < 4000                                   CHFR204
020400         ADD 1 TO WORD-TABLE-SIZE                                CHFR205
020500         SET WORD-IDX TO WORD-TABLE-SIZE                         CHFR206
020600         MOVE W02-TOKEN-TEXT TO WORD-TEXT (WORD-IDX)             CHFR207
020700         MOVE 1 TO WORD-FREQ (WORD-IDX)                          CHFR208
020800         MOVE 'N' TO WORD-PICKED-SW (WORD-IDX)                   CHFR209
020900     END-IF.                                                     CHFR210
021000*---------------------------------------------------------------CHFR211
021100*    DESCENDING SELECT OF THE TOP 10 - REPEATED MAX-SCAN, TIES   CHFR212
021200*    BROKEN BY WHICHEVER WORD WAS ADDED TO THE TABLE FIRST.      CHFR213
021300*---------------------------------------------------------------CHFR214
021400 2300-SELECT-TOP-WORDS.                                          CHFR215
021500     PERFORM 2310-SELECT-ONE-WORD-RANK                           CHFR216
021600         VARYING TOPW-IDX FROM 1 BY 1 UNTIL TOPW-IDX > 10.       CHFR217
021650*    ONE-RANK STEP OF THE 2300 TOP-10 SELECTION LOOP.             CHFC006
021700 2310-SELECT-ONE-WORD-RANK.                                      CHFR218
021800     MOVE 0 TO W01-BEST-IDX.                                     CHFR219
021900     MOVE 0 TO W01-BEST-FREQ.                                    CHFR220
022000     PERFORM 2320-CHECK-ONE-WORD-CANDIDATE                       CHFR221
022100         VARYING WORD-IDX FROM 1 BY 1                            CHFR222
022200         UNTIL WORD-IDX > WORD-TABLE-SIZE.                       CHFR223
022300     IF W01-BEST-IDX > 0                                         CHFR224
022400         MOVE WORD-TEXT (W01-BEST-IDX)                           CHFR225
022500             TO SUM-WORD-TEXT (TOPW-IDX)                         CHFR226
022600         MOVE WORD-FREQ (W01-BEST-IDX)                           CHFR227
022700             TO SUM-WORD-FREQ (TOPW-IDX)                         CHFR228
022800         MOVE 'Y' TO WORD-PICKED-SW (W01-BEST-IDX)               CHFR231
022900     END-IF.                                                     CHFR232
022950*    HIGHEST UNPICKED FREQUENCY WINS EACH RANK.                   CHFC007
023000 2320-CHECK-ONE-WORD-CANDIDATE.                                  CHFR233
023100     IF NOT WORD-ALREADY-PICKED (WORD-IDX)                       CHFR234
023200         IF WORD-FREQ (WORD-IDX) > W01-BEST-FREQ                 CHFR235
023300             MOVE WORD-FREQ (WORD-IDX) TO W01-BEST-FREQ          CHFR236
023400             MOVE WORD-IDX TO W01-BEST-IDX                       CHFR237
023500         END-IF                                                  CHFR238
023600     END-IF.                                                     CHFR239
023700*---------------------------------------------------------------CHFR240
023800*    3000 SERIES - EMOJI FREQUENCY PASS (UTF-8 BYTE SCAN, NOW    CHFR241
023900*    RANGE-TESTED PER 3100 - SEE THE 11/08/13 ENTRY ABOVE).      CHFR242
024000*---------------------------------------------------------------CHFR243
024100 3000-EMOJI-FREQUENCY-PASS.                                      CHFR244
024200     MOVE 1 TO W01-BYTE-POS.                                     CHFR245
024300     PERFORM 3100-SCAN-ONE-EMOJI-BYTE                            CHFR246
024400         UNTIL W01-BYTE-POS > CONCAT-TEXT-LEN.                   CHFR247
024500     PERFORM 3300-SELECT-TOP-EMOJIS.                             CHFR248
024550*    ONE-BYTE STEP OF THE 3000 EMOJI SCAN.                        CHFC008
024600 3100-SCAN-ONE-EMOJI-BYTE.                                        CHFE001
024610     MOVE CONCAT-TEXT (W01-BYTE-POS:1) TO W05-BYTE-WORK.          CHFE002
024620*    RANGE-TEST BOTH THE 4-BYTE AND 3-BYTE CANDIDATES AGAINST     CHFE003
024630*    THE SIX SPEC EMOJI BLOCKS BEFORE COUNTING - A BARE LEAD-     CHFE004
024640*    BYTE MATCH ALONE ALSO CATCHES CJK EXT-B, ARROWS, BOX-        CHFE005
024650*    DRAWING AND OTHER NON-EMOJI BLOCKS SHARING THE SAME LEAD     CHFE006
024660*    BYTE.  EQUAL-LENGTH UTF-8 SEQUENCES COMPARE IN THE SAME      CHFE007
024670*    ORDER AS THEIR CODE POINTS, SO A PLAIN ALPHANUMERIC          CHFE008
024680*    RANGE TEST ON THE RAW BYTES IS ENOUGH - NO CODE POINT        CHFE009
024690*    ARITHMETIC OR INTRINSIC FUNCTION NEEDED.  OMP-1922.          CHFE010
024700     EVALUATE TRUE                                                CHFE011
024710         WHEN W05-BYTE-WORK = X'F0'                               CHFE012
024720              AND (W01-BYTE-POS + 3) <= CONCAT-TEXT-LEN           CHFE013
024730             MOVE SPACES TO W04-EMOJI-KEY                         CHFE014
024740             MOVE CONCAT-TEXT (W01-BYTE-POS : 4)                  CHFE015
024750                 TO W04-EMOJI-KEY (1:4)                           CHFE016
024760             IF (W04-EMOJI-KEY (1:4) >= X'F09F8C80'               CHFE017
024770                AND W04-EMOJI-KEY (1:4) <= X'F09F97BF')           CHFE018
024780                OR (W04-EMOJI-KEY (1:4) >= X'F09F9880'            CHFE019
024790                AND W04-EMOJI-KEY (1:4) <= X'F09F998F')           CHFE020
024800                OR (W04-EMOJI-KEY (1:4) >= X'F09F9A80'            CHFE021
024810                AND W04-EMOJI-KEY (1:4) <= X'F09F9BBF')           CHFE022
024820                OR (W04-EMOJI-KEY (1:4) >= X'F09F87A0'            CHFE023
024830                AND W04-EMOJI-KEY (1:4) <= X'F09F87BF')           CHFE024
024840                 PERFORM 3200-COUNT-EMOJI-OCCURRENCE              CHFE025
024850             END-IF                                               CHFE026
024860             ADD 4 TO W01-BYTE-POS                                CHFE027
024870         WHEN W05-BYTE-WORK = X'E2'                               CHFE028
024880              AND (W01-BYTE-POS + 2) <= CONCAT-TEXT-LEN           CHFE029
024890             MOVE SPACES TO W04-EMOJI-KEY                         CHFE030
024900             MOVE CONCAT-TEXT (W01-BYTE-POS : 3)                  CHFE031
024910                 TO W04-EMOJI-KEY (1:3)                           CHFE032
024920             IF (W04-EMOJI-KEY (1:3) >= X'E29880'                 CHFE033
024930                AND W04-EMOJI-KEY (1:3) <= X'E29BBF')             CHFE034
024940                OR (W04-EMOJI-KEY (1:3) >= X'E29C80'              CHFE035
024950                AND W04-EMOJI-KEY (1:3) <= X'E29EBF')             CHFE036
024960                 PERFORM 3200-COUNT-EMOJI-OCCURRENCE              CHFE037
024970             END-IF                                               CHFE038
024980             ADD 3 TO W01-BYTE-POS                                CHFE039
024990         WHEN OTHER                                               CHFE040
025000             ADD 1 TO W01-BYTE-POS                                CHFE041
025010     END-EVALUATE.                                                CHFE042
026550*    ADDS ONE OCCURRENCE OF AN EMOJI CODE ALREADY IN TABLE.       CHFC009
026600 3200-COUNT-EMOJI-OCCURRENCE.                                    CHFR269
026700     SET EMOJI-IDX TO 1.                                         CHFR270
026800     SEARCH TBL-EMOJI-COUNT                                      CHFR271
026900         AT END                                                  CHFR272
027000             PERFORM 3210-ADD-NEW-EMOJI                          CHFR273
027100         WHEN EMOJI-CODE (EMOJI-IDX) = W04-EMOJI-KEY             CHFR274
027200             ADD 1 TO EMOJI-FREQ (EMOJI-IDX)                     CHFR275
027300     END-SEARCH.                                                 CHFR276
027350*    TABLE FULL AT 500 DISTINCT EMOJIS STOPS ADDING NEW ONES.     CHFC010
027400 3210-ADD-NEW-EMOJI.                                             CHFR277
027500     IF EMOJI-TABLE-SIZE < 500                                   CHFR278
027600         ADD 1 TO EMOJI-TABLE-SIZE                               CHFR279
027700         SET EMOJI-IDX TO EMOJI-TABLE-SIZE                       CHFR280
027800         MOVE W04-EMOJI-KEY TO EMOJI-CODE (EMOJI-IDX)            CHFR281
027900         MOVE 1 TO EMOJI-FREQ (EMOJI-IDX)                        CHFR282
028000         MOVE 'N' TO EMOJI-PICKED-SW (EMOJI-IDX)                 CHFR283
028100     END-IF.                                                     CHFR284
028150*    SAME TOP-10 IDIOM AS 2300, OVER THE EMOJI TABLE INSTEAD.     CHFC011
028200 3300-SELECT-TOP-EMOJIS.                                         CHFR285
028300     PERFORM 3310-SELECT-ONE-EMOJI-RANK                          CHFR286
028400         VARYING TOPE-IDX FROM 1 BY 1 UNTIL TOPE-IDX > 10.       CHFR287
028450*    ONE-RANK STEP OF THE 3300 TOP-10 SELECTION LOOP.             CHFC012
028500 3310-SELECT-ONE-EMOJI-RANK.                                     CHFR288
028600     MOVE 0 TO W01-BEST-IDX.                                     CHFR289
028700     MOVE 0 TO W01-BEST-FREQ.                                    CHFR290
028800     PERFORM 3320-CHECK-ONE-EMOJI-CANDIDATE                      CHFR291
028900         VARYING EMOJI-IDX FROM 1 BY 1                           CHFR292
029000         UNTIL EMOJI-IDX > EMOJI-TABLE-SIZE.                     CHFR293
029100     IF W01-BEST-IDX > 0                                         CHFR294
029200         MOVE EMOJI-CODE (W01-BEST-IDX)                          CHFR295
029300             TO SUM-EMOJI-CODE (TOPE-IDX)                        CHFR296
029400         MOVE EMOJI-FREQ (W01-BEST-IDX)                          CHFR297
029500             TO SUM-EMOJI-FREQ (TOPE-IDX)                        CHFR298
029600         MOVE 'Y' TO EMOJI-PICKED-SW (W01-BEST-IDX)              CHFR299
029700     END-IF.                                                     CHFR300
029750*    HIGHEST UNPICKED FREQUENCY WINS EACH RANK.                   CHFC013
029800 3320-CHECK-ONE-EMOJI-CANDIDATE.                                 CHFR301
029900     IF NOT EMOJI-ALREADY-PICKED (EMOJI-IDX)                     CHFR302
030000         IF EMOJI-FREQ (EMOJI-IDX) > W01-BEST-FREQ               CHFR303
030100             MOVE EMOJI-FREQ (EMOJI-IDX) TO W01-BEST-FREQ        CHFR304
030200             MOVE EMOJI-IDX TO W01-BEST-IDX                      CHFR305
030300         END-IF                                                  CHFR306
030400     END-IF.                                                     CHFR307
