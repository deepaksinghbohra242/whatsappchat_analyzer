000100***************************************************************
000200*    COPYBOOK    CHATSTW                                       *
000300*    FIXED STOP-WORD LIST FOR THE WORD-FREQUENCY PASS IN       *
000400*    CHATFRQ.  ONE FLAT LITERAL REDEFINED AS A TABLE OF 8-BYTE *
000500*    ENTRIES, SPACE-PADDED, SO A TOKEN IS COMPARED WITH A      *
000600*    SINGLE SEARCH INSTEAD OF 63 IF-STATEMENTS.                *
000700*---------------------------------------------------------------
000800* 06/03/00 R HARTLEY    ORIGINAL LIST, PULLED FROM MARKETING'S *
000900*                       SPEC FOR THE WORD-FREQUENCY REQUEST.   *
001000***************************************************************
001100  01  WS-STOPWORD-LITERAL             PIC X(504) VALUE
001200      'the     and     or      but     in      on      at      '
001300     -'to      for     of      with    by      is      are     '
001400     -'was     were    be      been    being   have    has     '
001500     -'had     do      does    did     will    would   could   '
001600     -'should  may     might   a       an      this    that    '
001700     -'these   those   i       you     he      she     it      '
001800     -'we      they    me      him     her     us      them    '
001900     -'my      your    his     its     our     their   am      '
002000     -'can     not     no      yes     ok      okay    so      '.
002100  01  WS-STOPWORD-TABLE  REDEFINES WS-STOPWORD-LITERAL.
002200      05  WS-STOPWORD  OCCURS 63 TIMES
002300                       INDEXED BY STOPWORD-IDX  PIC X(08).
