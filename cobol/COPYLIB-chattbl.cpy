000100***************************************************************
000200*    COPYBOOK    CHATTBL                                       *
000300*    STRUCTURE PASSED ON THE CALL FROM CHATAN TO CHATFRQ.      *
000400*    COPIED INTO CHATAN'S WORKING-STORAGE SECTION AND INTO     *
000500*    CHATFRQ'S LINKAGE SECTION -- SAME LAYOUT ON BOTH SIDES OF *
000600*    THE CALL, THE WAY UNEMT WAS SHARED BETWEEN UNEMQUE AND    *
000700*    UNEMREAD.                                                 *
000800*---------------------------------------------------------------
000900* 08/02/91 D QUINTERO   ORIGINAL LAYOUT FOR CHAT ANALYZER PROJ.
001000* 11/19/96 R HARTLEY    CR-0442 ENLARGED CONCAT-TEXT FOR LONGER *
001100*                       TRANSCRIPTS (WAS 8000, NOW 32000).     *
001200* 06/03/00 R HARTLEY    ADDED EMOJI-COUNT-TABLE AND SUM-TOP-    *
001300*                       EMOJIS-TABLE FOR THE EMOJI FREQUENCY   *
001400*                       PASS REQUESTED BY MARKETING.           *
001500***************************************************************
001600  01  CHAT-TEXT-AREA.
001700      05  CONCAT-TEXT-LEN                 PIC S9(07) COMP
001800                                           VALUE 0.
001900      05  CONCAT-TEXT                     PIC X(32000).
001950      05  FILLER                          PIC X(04).
002000*---------------------------------------------------------------
002100  77  WORD-TABLE-SIZE                     PIC S9(05) COMP
002300                                           VALUE 0.
002400  01  WORD-COUNT-TABLE.
002500      05  TBL-WORD-COUNT
002600           OCCURS 0 TO 4000 TIMES DEPENDING ON WORD-TABLE-SIZE
002700           INDEXED BY WORD-IDX.
002800          10  WORD-TEXT                   PIC X(30).
002900          10  WORD-FREQ                   PIC 9(07).
003000          10  WORD-PICKED-SW              PIC X(01) VALUE 'N'.
003100              88  WORD-ALREADY-PICKED           VALUE 'Y'.
003200          10  FILLER                      PIC X(02).
003300*---------------------------------------------------------------
003400  77  EMOJI-TABLE-SIZE                    PIC S9(05) COMP
003600                                           VALUE 0.
003700  01  EMOJI-COUNT-TABLE.
003800      05  TBL-EMOJI-COUNT
003900           OCCURS 0 TO 500 TIMES DEPENDING ON EMOJI-TABLE-SIZE
004000           INDEXED BY EMOJI-IDX.
004100          10  EMOJI-CODE                  PIC X(08).
004200          10  EMOJI-CODE-R  REDEFINES EMOJI-CODE.
004300              15  EMOJI-LEAD-BYTE         PIC X(01).
004400              15  EMOJI-REST-BYTES        PIC X(07).
004500          10  EMOJI-FREQ                  PIC 9(07).
004600          10  EMOJI-PICKED-SW             PIC X(01) VALUE 'N'.
004700              88  EMOJI-ALREADY-PICKED          VALUE 'Y'.
004800          10  FILLER                      PIC X(02).
004900*---------------------------------------------------------------
005000  01  SUM-TOP-WORDS-TABLE.
005100      05  SUM-TOP-WORDS OCCURS 10 TIMES.
005200          10  SUM-WORD-TEXT               PIC X(30).
005300          10  SUM-WORD-FREQ               PIC 9(07).
005400          10  FILLER                      PIC X(03).
005500*---------------------------------------------------------------
005600  01  SUM-TOP-EMOJIS-TABLE.
005700      05  SUM-TOP-EMOJIS OCCURS 10 TIMES.
005800          10  SUM-EMOJI-CODE              PIC X(08).
005900          10  SUM-EMOJI-FREQ              PIC 9(07).
006000          10  FILLER                      PIC X(03).
